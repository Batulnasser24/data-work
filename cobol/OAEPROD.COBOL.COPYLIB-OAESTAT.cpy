000100******************************************************************        
000200* ORDER ANALYTICS EXTRACT (OAE)                                  *        
000300*                                                                *        
000400* STATUS SYNONYM MAP FOR THE ENTIRE APPLICATION.  ONE ROW        *        
000500* PER KNOWN RAW STATUS SPELLING, PAIRED WITH THE CANONICAL       *        
000600* VALUE P22200-SCAN-STATUS-MAP STAMPS ONTO OAE-ORDW-STATUS-CLEAN.*        
000700* A RAW STATUS NOT FOUND IN THE TABLE PASSES THROUGH UNCHANGED   *        
000800* (ALREADY TRIMMED/UPPERCASED) -- SEE NOTE DATED 2006-03-14.     *        
000900******************************************************************        
001000                                                                          
001100 77  OAE-STAT-MAP-MAX            PIC S9(05)  VALUE +5   COMP-3.           
001200                                                                          
001300 01  OAE-STATUS-MAP-ARRAY.                                                
001400*    STRUCTURE = RAW SPELLING, CANONICAL VALUE                            
001500     05  FILLER                  PIC X(12)   VALUE 'REFUNDED'.            
001600     05  FILLER                  PIC X(12)   VALUE 'REFUND'.              
001700     05  FILLER                  PIC X(12)   VALUE 'REFUND'.              
001800     05  FILLER                  PIC X(12)   VALUE 'REFUND'.              
001900     05  FILLER                  PIC X(12)   VALUE 'PAID'.                
002000     05  FILLER                  PIC X(12)   VALUE 'PAID'.                
002100     05  FILLER                  PIC X(12)   VALUE 'PENDING'.             
002200     05  FILLER                  PIC X(12)   VALUE 'PENDING'.             
002300     05  FILLER                  PIC X(12)   VALUE 'CANCELLED'.           
002400     05  FILLER                  PIC X(12)   VALUE 'CANCELLED'.           
002500                                                                          
002600*    2006-03-14 PBR -- CUSTOMER SERVICE ONLY WANTS REFUNDED AND           
002700*    REFUND COLLAPSED TO ONE REPORTING BUCKET (AND PAID LEFT AS           
002800*    PAID); PENDING AND CANCELLED ROWS ARE CARRIED HERE AS                
002900*    IDENTITY ENTRIES SO THE TABLE LOOKUP IN P22200-SCAN-                 
003000*    STATUS-MAP HAS ONE CONSISTENT PATH FOR ALL KNOWN STATUS              
003100*    VALUES, MAPPED OR NOT.                                               
003200*    09/18/07 PBR -- REQ#OAE-0277 -- DROPPED THE CANCELED-TO-             
003300*    CANCELLED ROW.  CUSTOMER SERVICE CONFIRMED THE ORDER FEED            
003400*    HAS NEVER SENT THE CANCELED SPELLING AND DOES NOT WANT IT            
003500*    SILENTLY CORRECTED IF IT EVER SHOWS UP -- A RAW STATUS OF            
003600*    CANCELED NOW FALLS THROUGH THE TABLE UNMATCHED AND PASSES            
003700*    ON UNCHANGED, SAME AS ANY OTHER UNLISTED RAW SPELLING.               
003800                                                                          
003900 01  OAE-STATUS-MAP-ARRAY-R      REDEFINES OAE-STATUS-MAP-ARRAY.          
004000     05  OAE-STAT-ENTRY          OCCURS 5 TIMES.                          
004100         10  OAE-STAT-RAW        PIC X(12).                               
004200         10  OAE-STAT-CANON      PIC X(12).                               
