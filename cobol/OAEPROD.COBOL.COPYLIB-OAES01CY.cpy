000100******************************************************************        
000200*    OAES01 PARAMETER PASS AREA -- TEMPORAL ENGINEERING          *        
000300******************************************************************        
000400                                                                          
000500 01  OAE-S01-PARMS.                                                       
000600     03  OAE-S01-RAW-TIMESTAMP   PIC X(19)   VALUE SPACES.                
000700     03  OAE-S01-DATE            PIC X(10)   VALUE SPACES.                
000800     03  OAE-S01-YEAR            PIC 9(04)   VALUE ZEROES.                
000900     03  OAE-S01-MONTH-NUM       PIC 99      VALUE ZEROES.                
001000     03  OAE-S01-DAY             PIC 99      VALUE ZEROES.                
001100     03  OAE-S01-HOUR            PIC 99      VALUE ZEROES.                
001200     03  OAE-S01-MONTH-PERIOD    PIC X(07)   VALUE SPACES.                
001300     03  OAE-S01-DOW-NAME        PIC X(09)   VALUE SPACES.                
001400     03  OAE-S01-VALID-SW        PIC X(01)   VALUE 'N'.                   
001500         88  OAE-S01-VALID                   VALUE 'Y'.                   
001600         88  OAE-S01-INVALID                 VALUE 'N'.                   
