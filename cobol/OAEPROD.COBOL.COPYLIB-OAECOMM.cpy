000100******************************************************************        
000200* ORDER ANALYTICS EXTRACT (OAE)                                  *        
000300* COMMON WORK AREA -- MISSING-FIELD COUNTERS, COUNTRY CONTROL    *        
000400* TOTALS AND THE RUN-METADATA GROUP.  SHARED BY ALL PARAGRAPHS   *        
000500* OF OAE000; NOT USED BY THE CALLED SUBPROGRAMS.                 *        
000600* LENGTH = APPROX 620 BYTES                                      *        
000700******************************************************************        
000800                                                                          
000900******************************************************************        
001000*    MISSING-FIELD COUNTER TABLE                                 *        
001100*                                                                *        
001200*    FOUR FIELDS ARE TRACKED FOR MISSINGNESS: AMOUNT, QUANTITY,  *        
001300*    CREATED-AT AND COUNTRY (COUNTRY "MISSING" MEANS THE ORDER   *        
001400*    DID NOT MATCH A USER ON THE COUNTRY JOIN).  P50000-WRITE-   *        
001500*    MISSINGNESS-RPT SORTS THIS TABLE BY RATE DESCENDING WITH A  *        
001600*    STRAIGHT INSERTION SORT BEFORE PRINTING.                    *        
001700******************************************************************        
001800                                                                          
001900 77  OAE-MISS-FIELD-MAX          PIC S9(05) COMP-3 VALUE +4.              
002000                                                                          
002100 01  OAE-MISSING-COUNTER-ARRAY.                                           
002200     05  FILLER                  PIC X(20)   VALUE 'AMOUNT'.              
002300     05  FILLER                  PIC S9(09)  COMP-3 VALUE ZERO.           
002400     05  FILLER                  PIC X(20)   VALUE 'QUANTITY'.            
002500     05  FILLER                  PIC S9(09)  COMP-3 VALUE ZERO.           
002600     05  FILLER                  PIC X(20)   VALUE 'CREATED_AT'.          
002700     05  FILLER                  PIC S9(09)  COMP-3 VALUE ZERO.           
002800     05  FILLER                  PIC X(20)   VALUE 'COUNTRY'.             
002900     05  FILLER                  PIC S9(09)  COMP-3 VALUE ZERO.           
003000                                                                          
003100 01  OAE-MISSING-COUNTER-ARRAY-R REDEFINES                                
003200                                 OAE-MISSING-COUNTER-ARRAY.               
003300     05  OAE-MISS-ENTRY          OCCURS 4 TIMES.                          
003400         10  OAE-MISS-FIELD-NAME PIC X(20).                               
003500         10  OAE-MISS-COUNT      PIC S9(09)  COMP-3.                      
003600                                                                          
003700 01  OAE-MISSING-RATE-TABLE.                                              
003800     05  OAE-MISS-RATE-ENTRY     OCCURS 4 TIMES.                          
003900         10  OAE-MISS-RATE       PIC 9(01)V9(04) COMP-3.                  
004000                                                                          
004100*    TRACKING-ARRAY SUBSCRIPT CONSTANTS -- KEEP IN STEP WITH THE          
004200*    FOUR FILLER PAIRS ABOVE (AMOUNT, QTY, CREATED_AT, COUNTRY)           
004300 77  OAE-AMOUNT-TRACKED-IX       PIC S9(01) COMP-3 VALUE 1.               
004400 77  OAE-QTY-TRACKED-IX          PIC S9(01) COMP-3 VALUE 2.               
004500 77  OAE-CREATED-TRACKED-IX      PIC S9(01) COMP-3 VALUE 3.               
004600 77  OAE-COUNTRY-TRACKED-IX      PIC S9(01) COMP-3 VALUE 4.               
004700                                                                          
004800******************************************************************        
004900*    JOIN MATCH-RATE WORK FIELDS                                 *        
005000******************************************************************        
005100                                                                          
005200 01  OAE-JOIN-CONTROL.                                                    
005300     05  OAE-JOIN-MATCHED-COUNT  PIC S9(09)  COMP-3 VALUE ZERO.           
005400     05  OAE-JOIN-UNMATCHED-CNT  PIC S9(09)  COMP-3 VALUE ZERO.           
005500     05  OAE-JOIN-MATCH-RATE     PIC 9(01)V9(04) COMP-3                   
005600                                 VALUE ZERO.                              
005700                                                                          
005800******************************************************************        
005900*    REVENUE-BY-COUNTRY CONTROL TOTALS                           *        
006000*                                                                *        
006100*    *UNMATCHED* OCCUPIES ENTRY 1; COUNTRIES ARE ADDED AS THEY   *        
006200*    ARE ENCOUNTERED ON THE JOIN.  P60000-WRITE-REVENUE-RPT      *        
006300*    SORTS THIS TABLE BY REVENUE DESCENDING BEFORE PRINTING.     *        
006400******************************************************************        
006500                                                                          
006600 77  OAE-CTRY-TABLE-MAX          PIC S9(05) COMP-3 VALUE +500.            
006700 77  OAE-CTRY-COUNT              PIC S9(05) COMP-3 VALUE ZERO.            
006800 77  OAE-CTRY-SUB                PIC S9(05) COMP-3 VALUE ZERO.            
006900                                                                          
007000 01  OAE-COUNTRY-TABLE.                                                   
007100     05  OAE-CTRY-ENTRY          OCCURS 500 TIMES.                        
007200         10  OAE-CTRY-NAME       PIC X(20).                               
007300         10  OAE-CTRY-ORDER-CNT  PIC S9(09)  COMP-3.                      
007400         10  OAE-CTRY-REVENUE    PIC S9(11)V99 COMP-3.                    
007500                                                                          
007600 01  OAE-REVENUE-GRAND-TOTALS.                                            
007700     05  OAE-REV-GRAND-ORDERS    PIC S9(09)  COMP-3 VALUE ZERO.           
007800     05  OAE-REV-GRAND-REVENUE   PIC S9(11)V99 COMP-3 VALUE ZERO.         
007900                                                                          
008000******************************************************************        
008100*    RUN-METADATA GROUP, WRITTEN ONCE BY P70000                  *        
008200******************************************************************        
008300                                                                          
008400 01  OAE-RUN-META.                                                        
008500     05  OAE-RM-ORDERS-IN        PIC S9(09)  COMP-3 VALUE ZERO.           
008600     05  OAE-RM-USERS-IN         PIC S9(09)  COMP-3 VALUE ZERO.           
008700     05  OAE-RM-ROWS-OUT         PIC S9(09)  COMP-3 VALUE ZERO.           
008800     05  OAE-RM-MISSING-TS-CNT   PIC S9(09)  COMP-3 VALUE ZERO.           
008900     05  OAE-RM-MATCH-RATE       PIC 9(01)V9(04) COMP-3                   
009000                                 VALUE ZERO.                              
009100                                                                          
009200 01  WS-OAE-RUN-META-LINE.                                                
009300     05  FILLER                  PIC X(13)   VALUE 'ORDERS_IN='.          
009400     05  WRM-ORDERS-IN           PIC Z(8)9.                               
009500     05  FILLER                  PIC X(01)   VALUE SPACE.                 
009600     05  FILLER                  PIC X(10)   VALUE 'USERS_IN='.           
009700     05  WRM-USERS-IN            PIC Z(8)9.                               
009800     05  FILLER                  PIC X(01)   VALUE SPACE.                 
009900     05  FILLER                  PIC X(10)   VALUE 'ROWS_OUT='.           
010000     05  WRM-ROWS-OUT            PIC Z(8)9.                               
010100     05  FILLER                  PIC X(01)   VALUE SPACE.                 
010200     05  FILLER                  PIC X(13)   VALUE 'MISSING_TS='.         
010300     05  WRM-MISSING-TS          PIC Z(8)9.                               
010400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
010500     05  FILLER                  PIC X(12)   VALUE 'MATCH_RATE='.         
010600     05  WRM-MATCH-RATE          PIC 9.9(04).                             
010700     05  FILLER                  PIC X(10)   VALUE SPACES.                
