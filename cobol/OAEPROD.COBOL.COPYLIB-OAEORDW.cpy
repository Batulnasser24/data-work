000100******************************************************************        
000200* ORDER ANALYTICS EXTRACT (OAE)                                  *        
000300*                                                                *        
000400* ORDER WORK TABLE -- HOLDS ONE ENTRY PER ORDER-IN RECORD        *        
000500* ACROSS THE LIFE OF THE RUN.  PASS 1 (P20000-PROCESS-ORDERS)    *        
000600* BUILDS THE TABLE FROM ORDERIN, APPLYING THE SCHEMA, STATUS,    *        
000700* DATE AND JOIN RULES TO EACH ENTRY AS IT IS LOADED.  PASS 2     *        
000800* (P40000-WRITE-ANALYTICS) RE-WALKS THE TABLE ONCE THE IQR       *        
000900* AND WINSOR BOUNDS ARE KNOWN (CALL TO OAESP1 CANNOT RUN         *        
001000* UNTIL EVERY ENTRY HAS BEEN SEEN) AND WRITES ONE ANALYOUT       *        
001100* RECORD PER ENTRY.                                              *        
001200*                                                                *        
001300* TABLE SIZE IS A FIXED UPPER BOUND, NOT A DEPENDING-ON          *        
001400* TABLE -- THIS SHOP DOES NOT USE OCCURS ... DEPENDING ON.       *        
001500* OAE-ORDW-COUNT TRACKS HOW MANY OF THE 20000 POSSIBLE           *        
001600* ENTRIES ARE ACTUALLY IN USE ON A GIVEN RUN.                    *        
001700******************************************************************        
001800                                                                          
001900 77  OAE-ORDW-TABLE-MAX          PIC S9(05) COMP-3 VALUE +20000.          
002000 77  OAE-ORDW-COUNT              PIC S9(05) COMP-3 VALUE ZERO.            
002100 77  OAE-ORDW-SUB                PIC S9(05) COMP-3 VALUE ZERO.            
002200                                                                          
002300 01  OAE-ORDER-TABLE.                                                     
002400     05  OAE-ORDW-ENTRY          OCCURS 20000 TIMES.                      
002500                                                                          
002600*        KEYS, CARRIED VERBATIM (TRIMMED) FROM ORDERIN                    
002700         10  OAE-ORDW-ORDER-ID       PIC X(10).                           
002800         10  OAE-ORDW-USER-ID        PIC X(10).                           
002900                                                                          
003000*        SCHEMA-ENFORCED AMOUNT / QUANTITY                                
003100         10  OAE-ORDW-AMOUNT-RAW     PIC X(12).                           
003200         10  OAE-ORDW-AMOUNT-RAW-R   REDEFINES                            
003300                                 OAE-ORDW-AMOUNT-RAW.                     
003400             15  OAE-ORDW-AMT-SIGN   PIC X(01).                           
003500             15  OAE-ORDW-AMT-DIGITS PIC X(11).                           
003600         10  OAE-ORDW-AMOUNT         PIC S9(09)V99 COMP-3.                
003700         10  OAE-ORDW-AMOUNT-SW      PIC X(01)     VALUE 'N'.             
003800             88  OAE-ORDW-AMOUNT-MISSING        VALUE 'Y'.                
003900             88  OAE-ORDW-AMOUNT-PRESENT        VALUE 'N'.                
004000         10  OAE-ORDW-QTY-RAW        PIC X(06).                           
004100         10  OAE-ORDW-QTY            PIC S9(06)    COMP-3.                
004200         10  OAE-ORDW-QTY-SW         PIC X(01)     VALUE 'N'.             
004300             88  OAE-ORDW-QTY-MISSING           VALUE 'Y'.                
004400             88  OAE-ORDW-QTY-PRESENT           VALUE 'N'.                
004500                                                                          
004600*        TEMPORAL FIELDS DERIVED BY CALL TO OAES01                        
004700         10  OAE-ORDW-CREATED-RAW    PIC X(19).                           
004800         10  OAE-ORDW-CREATED        PIC X(19).                           
004900         10  OAE-ORDW-TS-SW          PIC X(01)     VALUE 'N'.             
005000             88  OAE-ORDW-TS-MISSING            VALUE 'Y'.                
005100             88  OAE-ORDW-TS-PRESENT            VALUE 'N'.                
005200         10  OAE-ORDW-DATE           PIC X(10).                           
005300         10  OAE-ORDW-DATE-R         REDEFINES OAE-ORDW-DATE.             
005400             15  OAE-ORDW-DT-YEAR    PIC X(04).                           
005500             15  FILLER              PIC X(01).                           
005600             15  OAE-ORDW-DT-MONTH   PIC X(02).                           
005700             15  FILLER              PIC X(01).                           
005800             15  OAE-ORDW-DT-DAY     PIC X(02).                           
005900         10  OAE-ORDW-YEAR           PIC 9(04).                           
006000         10  OAE-ORDW-MONTH-PERIOD   PIC X(07).                           
006100         10  OAE-ORDW-DOW-NAME       PIC X(09).                           
006200         10  OAE-ORDW-HOUR           PIC 9(02).                           
006300                                                                          
006400*        NORMALIZED / MAPPED STATUS                                       
006500         10  OAE-ORDW-STATUS-RAW     PIC X(12).                           
006600         10  OAE-ORDW-STATUS-CLEAN   PIC X(12).                           
006700                                                                          
006800*        USER JOIN RESULT (BLANK WHEN NO MATCH)                           
006900         10  OAE-ORDW-COUNTRY        PIC X(20).                           
007000         10  OAE-ORDW-SIGNUP         PIC X(10).                           
007100         10  OAE-ORDW-MATCH-SW       PIC X(01)     VALUE 'N'.             
007200             88  OAE-ORDW-USER-MATCHED          VALUE 'Y'.                
007300             88  OAE-ORDW-USER-UNMATCHED        VALUE 'N'.                
007400                                                                          
007500*        OUTLIER FLAG AND WINSORIZED AMOUNT (PASS 2)                      
007600         10  OAE-ORDW-AMOUNT-WINSOR  PIC S9(09)V99 COMP-3.                
007700         10  OAE-ORDW-OUTLIER-SW     PIC X(01)     VALUE 'N'.             
007800             88  OAE-ORDW-IS-OUTLIER            VALUE 'Y'.                
007900             88  OAE-ORDW-NOT-OUTLIER           VALUE 'N'.                
008000                                                                          
008100         10  FILLER                  PIC X(15).                           
