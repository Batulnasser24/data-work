000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. OAES01.                                                      
000300 AUTHOR. P BARON.                                                         
000400 INSTALLATION. OAE PRODUCTION SYSTEMS.                                    
000500 DATE-WRITTEN. 06/14/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. OAE PRODUCTION -- AUTHORIZED MAINTENANCE ONLY.                 
000800*                                                                         
000900*****************************************************************         
001000*                 ORDER ANALYTICS EXTRACT (OAE)                 *         
001100*                       COMPUWARE CORPORATION                   *         
001200*                                                                *        
001300* PROGRAM :   OAES01                                            *         
001400* TRANS   :   N/A                                               *         
001500* MAPSET  :   N/A                                               *         
001600*                                                                *        
001700* FUNCTION:   CALLED SUBROUTINE FOR THE ORDER ANALYTICS EXTRACT.*         
001800*             ACCEPTS THE RAW ORD-CREATED TIMESTAMP TEXT FROM   *         
001900*             THE CALLING PROGRAM, VALIDATES ITS STRUCTURE      *         
002000*             (MONTH 1-12, DAY VALID FOR MONTH INCLUDING LEAP   *         
002100*             YEARS, HOUR/MINUTE/SECOND IN RANGE) AND RETURNS   *         
002200*             THE DERIVED DATE, YEAR, MONTH-PERIOD, DAY-OF-WEEK *         
002300*             NAME AND HOUR.  AN INVALID OR BLANK TIMESTAMP IS  *         
002400*             RETURNED WITH THE VALID-SW SET TO 'N' AND ALL     *         
002500*             DERIVED FIELDS LEFT AT THEIR LOW/ZERO VALUE --    *         
002600*             THE CALLING PROGRAM IS RESPONSIBLE FOR SETTING    *         
002700*             THE TIMESTAMP-MISSING FLAG ON THAT CONDITION.     *         
002800*                                                                *        
002900* FILES   :   NONE                                              *         
003000*                                                                *        
003100* TRANSACTIONS GENERATED:                                       *         
003200*             NONE                                              *         
003300*                                                                *        
003400* PFKEYS  :   NONE                                              *         
003500*                                                                *        
003600*****************************************************************         
003700*             PROGRAM CHANGE LOG                                *         
003800*             -------------------                               *         
003900*                                                                *        
004000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
004100*  --------   --------------------  --------------------------  *         
004200*  06/14/91   P BARON               INITIAL VERSION -- REUSES   *         
004300*                                   THE JULIAN-DAY / LEAP-YEAR  *         
004400*                                   TABLE TECHNIQUE FROM THE    *         
004500*                                   ORDER-AGING ROUTINE TO      *         
004600*                                   VALIDATE CALENDAR DATES.    *         
004700*  11/02/93   P BARON               ADDED HH:MM:SS PARSE FOR    *         
004800*                                   TIMESTAMPS CARRYING A TIME  *         
004900*                                   PORTION; DATE-ONLY VALUES   *         
005000*                                   DEFAULT HOUR TO ZERO.       *         
005100*  08/30/96   C RAZUMICH            EXTENDED JULIAN CALC TO A   *         
005200*                                   TRUE JULIAN DAY NUMBER SO   *         
005300*                                   DAY-OF-WEEK CAN BE DERIVED  *         
005400*                                   BY TAKING THE REMAINDER ON  *         
005500*                                   DIVISION BY 7 -- REQUEST    *         
005600*                                   REQ#OAE-0114.               *         
005700*  01/21/99   S KING                Y2K REMEDIATION -- CONFIRMED*         
005800*                                   4-DIGIT YEAR ALREADY CARRIED*         
005900*                                   THROUGHOUT; NO CENTURY      *         
006000*                                   WINDOWING LOGIC PRESENT.    *         
006100*  05/03/01   J SABOL               REQ#OAE-0188 -- MONTH-PERIOD*         
006200*                                   (YYYY-MM) RETURNED ALONGSIDE*         
006300*                                   THE FULL DATE FOR THE        *        
006400*                                   MISSINGNESS/REVENUE REPORTS.*         
006500*                                                                *        
006600*****************************************************************         
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM.                                                  
007100 DATA DIVISION.                                                           
007200     EJECT                                                                
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500*****************************************************************         
007600*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS)                *         
007700*****************************************************************         
007800 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
007900 77  WS-DAYS-IN-MONTH            PIC S9(3) COMP VALUE +0.                 
008000                                                                          
008100*****************************************************************         
008200*    SWITCHES                                                   *         
008300*****************************************************************         
008400 01  WS-SWITCHES.                                                         
008500     05  WS-DATE-ONLY-SW         PIC X     VALUE 'N'.                     
008600         88  DATE-ONLY-VALUE               VALUE 'Y'.                     
008700         88  FULL-TIMESTAMP-VALUE          VALUE 'N'.                     
008800                                                                          
008900*****************************************************************         
009000*    RAW TIMESTAMP WORK AREA, BROKEN OUT BY REDEFINES           *         
009100*****************************************************************         
009200 01  WS-RAW-TS-WORK              PIC X(19) VALUE SPACES.                  
009300 01  WS-RAW-TS-WORK-R REDEFINES WS-RAW-TS-WORK.                           
009400     05  WS-RTS-DATE.                                                     
009500         10  WS-RTS-YEAR         PIC 9(4).                                
009600         10  FILLER              PIC X(1).                                
009700         10  WS-RTS-MONTH        PIC 9(2).                                
009800         10  FILLER              PIC X(1).                                
009900         10  WS-RTS-DAY          PIC 9(2).                                
010000     05  WS-RTS-SEP              PIC X(1).                                
010100     05  WS-RTS-TIME.                                                     
010200         10  WS-RTS-HOUR         PIC 9(2).                                
010300         10  FILLER              PIC X(1).                                
010400         10  WS-RTS-MIN          PIC 9(2).                                
010500         10  FILLER              PIC X(1).                                
010600         10  WS-RTS-SEC          PIC 9(2).                                
010700                                                                          
010800*****************************************************************         
010900*    CUMULATIVE DAY-OF-YEAR TABLES (DAYS BEFORE EACH MONTH),    *         
011000*    CARRIED FORWARD FROM THE ORDER-AGING ROUTINE                *        
011100*****************************************************************         
011200 01  WS-YEAR-TABLE.                                                       
011300     07  FILLER              PIC 9(3)  VALUE 0.                           
011400     07  FILLER              PIC 9(3)  VALUE 31.                          
011500     07  FILLER              PIC 9(3)  VALUE 59.                          
011600     07  FILLER              PIC 9(3)  VALUE 90.                          
011700     07  FILLER              PIC 9(3)  VALUE 120.                         
011800     07  FILLER              PIC 9(3)  VALUE 151.                         
011900     07  FILLER              PIC 9(3)  VALUE 181.                         
012000     07  FILLER              PIC 9(3)  VALUE 212.                         
012100     07  FILLER              PIC 9(3)  VALUE 243.                         
012200     07  FILLER              PIC 9(3)  VALUE 273.                         
012300     07  FILLER              PIC 9(3)  VALUE 304.                         
012400     07  FILLER              PIC 9(3)  VALUE 334.                         
012500 01  FILLER                  REDEFINES WS-YEAR-TABLE.                     
012600     07  WS-DAYS             OCCURS 12 TIMES PIC 9(3).                    
012700 01  WS-LEAP-YEAR-TABLE.                                                  
012800     07  FILLER              PIC 9(3)  VALUE 0.                           
012900     07  FILLER              PIC 9(3)  VALUE 31.                          
013000     07  FILLER              PIC 9(3)  VALUE 60.                          
013100     07  FILLER              PIC 9(3)  VALUE 91.                          
013200     07  FILLER              PIC 9(3)  VALUE 121.                         
013300     07  FILLER              PIC 9(3)  VALUE 152.                         
013400     07  FILLER              PIC 9(3)  VALUE 182.                         
013500     07  FILLER              PIC 9(3)  VALUE 213.                         
013600     07  FILLER              PIC 9(3)  VALUE 244.                         
013700     07  FILLER              PIC 9(3)  VALUE 274.                         
013800     07  FILLER              PIC 9(3)  VALUE 305.                         
013900     07  FILLER              PIC 9(3)  VALUE 335.                         
014000 01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.                
014100     07  WS-LEAP-DAYS        OCCURS 12 TIMES PIC 9(3).                    
014200                                                                          
014300*****************************************************************         
014400*    DAYS-IN-MONTH TABLES, FOR STRUCTURAL DAY VALIDATION        *         
014500*****************************************************************         
014600 01  WS-DIM-TABLE.                                                        
014700     07  FILLER              PIC 9(2)  VALUE 31.                          
014800     07  FILLER              PIC 9(2)  VALUE 28.                          
014900     07  FILLER              PIC 9(2)  VALUE 31.                          
015000     07  FILLER              PIC 9(2)  VALUE 30.                          
015100     07  FILLER              PIC 9(2)  VALUE 31.                          
015200     07  FILLER              PIC 9(2)  VALUE 30.                          
015300     07  FILLER              PIC 9(2)  VALUE 31.                          
015400     07  FILLER              PIC 9(2)  VALUE 31.                          
015500     07  FILLER              PIC 9(2)  VALUE 30.                          
015600     07  FILLER              PIC 9(2)  VALUE 31.                          
015700     07  FILLER              PIC 9(2)  VALUE 30.                          
015800     07  FILLER              PIC 9(2)  VALUE 31.                          
015900 01  FILLER                  REDEFINES WS-DIM-TABLE.                      
016000     07  WS-DIM              OCCURS 12 TIMES PIC 9(2).                    
016100 01  WS-LEAP-DIM-TABLE.                                                   
016200     07  FILLER              PIC 9(2)  VALUE 31.                          
016300     07  FILLER              PIC 9(2)  VALUE 29.                          
016400     07  FILLER              PIC 9(2)  VALUE 31.                          
016500     07  FILLER              PIC 9(2)  VALUE 30.                          
016600     07  FILLER              PIC 9(2)  VALUE 31.                          
016700     07  FILLER              PIC 9(2)  VALUE 30.                          
016800     07  FILLER              PIC 9(2)  VALUE 31.                          
016900     07  FILLER              PIC 9(2)  VALUE 31.                          
017000     07  FILLER              PIC 9(2)  VALUE 30.                          
017100     07  FILLER              PIC 9(2)  VALUE 31.                          
017200     07  FILLER              PIC 9(2)  VALUE 30.                          
017300     07  FILLER              PIC 9(2)  VALUE 31.                          
017400 01  FILLER                  REDEFINES WS-LEAP-DIM-TABLE.                 
017500     07  WS-LEAP-DIM         OCCURS 12 TIMES PIC 9(2).                    
017600                                                                          
017700 01  WS-LEAP-YEAR-SW             PIC X     VALUE 'N'.                     
017800     88  WS-IS-LEAP-YEAR                   VALUE 'Y'.                     
017900 01  WS-YR-REMAIN                PIC 9(4)  VALUE ZEROES.                  
018000 01  WS-YR-QUOTIENT               PIC 9(4)  VALUE ZEROES.                 
018100                                                                          
018200*****************************************************************         
018300*    JULIAN DAY NUMBER CALCULATION (DAY-OF-WEEK DERIVATION)     *         
018400*****************************************************************         
018500 77  WS-JDN-A                    PIC S9(9) COMP VALUE 0.                  
018600 77  WS-JDN-Y                    PIC S9(9) COMP VALUE 0.                  
018700 77  WS-JDN-M                    PIC S9(9) COMP VALUE 0.                  
018800 77  WS-JDN-VALUE                PIC S9(9) COMP VALUE 0.                  
018900 77  WS-JDN-PART1                PIC S9(9) COMP VALUE 0.                  
019000 77  WS-DOW-REMAIN               PIC S9(4) COMP VALUE 0.                  
019100 77  WS-DOW-QUOTIENT             PIC S9(9) COMP VALUE 0.                  
019200                                                                          
019300 01  WS-DOW-NAME-TABLE.                                                   
019400     05  FILLER                  PIC X(9)  VALUE 'MONDAY'.                
019500     05  FILLER                  PIC X(9)  VALUE 'TUESDAY'.               
019600     05  FILLER                  PIC X(9)  VALUE 'WEDNESDAY'.             
019700     05  FILLER                  PIC X(9)  VALUE 'THURSDAY'.              
019800     05  FILLER                  PIC X(9)  VALUE 'FRIDAY'.                
019900     05  FILLER                  PIC X(9)  VALUE 'SATURDAY'.              
020000     05  FILLER                  PIC X(9)  VALUE 'SUNDAY'.                
020100 01  WS-DOW-NAME-TABLE-R REDEFINES WS-DOW-NAME-TABLE.                     
020200     05  WS-DOW-NAME             OCCURS 7 TIMES PIC X(9).                 
020300                                                                          
020400*****************************************************************         
020500*    OUTPUT TEXT-BUILD FIELDS                                   *         
020600*****************************************************************         
020700 01  WS-DATE-BUILD.                                                       
020800     05  WS-DB-YEAR              PIC 9(4).                                
020900     05  FILLER                  PIC X(1)  VALUE '-'.                     
021000     05  WS-DB-MONTH             PIC 9(2).                                
021100     05  FILLER                  PIC X(1)  VALUE '-'.                     
021200     05  WS-DB-DAY               PIC 9(2).                                
021300 01  WS-PERIOD-BUILD.                                                     
021400     05  WS-PB-YEAR              PIC 9(4).                                
021500     05  FILLER                  PIC X(1)  VALUE '-'.                     
021600     05  WS-PB-MONTH             PIC 9(2).                                
021700                                                                          
021800*****************************************************************         
021900*    SUBROUTINE PARAMETER WORK AREA                             *         
022000*****************************************************************         
022100     COPY OAES01CY.                                                       
022200     EJECT                                                                
022300 LINKAGE SECTION.                                                         
022400                                                                          
022500 01  LS-OAE-S01-PARMS            PIC X(56).                               
022600                                                                          
022700*****************************************************************         
022800*    P R O C E D U R E    D I V I S I O N                       *         
022900*****************************************************************         
023000                                                                          
023100 PROCEDURE DIVISION USING LS-OAE-S01-PARMS.                               
023200                                                                          
023300 P00000-MAINLINE.                                                         
023400                                                                          
023500     MOVE LS-OAE-S01-PARMS      TO OAE-S01-PARMS.                         
023600     SET OAE-S01-INVALID        TO TRUE.                                  
023700                                                                          
023800     PERFORM P10000-VALIDATE-STRUCTURE THRU P10000-EXIT.                  
023900                                                                          
024000     IF OAE-S01-VALID                                                     
024100         PERFORM P20000-CALC-JULIAN-DAY THRU P20000-EXIT                  
024200         PERFORM P30000-CALC-DAY-OF-WEEK THRU P30000-EXIT                 
024300         PERFORM P40000-BUILD-DERIVED-TEXT THRU P40000-EXIT               
024400     END-IF.                                                              
024500                                                                          
024600     MOVE OAE-S01-PARMS         TO LS-OAE-S01-PARMS.                      
024700                                                                          
024800     GOBACK.                                                              
024900                                                                          
025000*****************************************************************         
025100*    P10000 -- STRUCTURAL AND CALENDAR VALIDATION               *         
025200*****************************************************************         
025300 P10000-VALIDATE-STRUCTURE.                                               
025400                                                                          
025500     MOVE OAE-S01-RAW-TIMESTAMP TO WS-RAW-TS-WORK.                        
025600                                                                          
025700     IF WS-RAW-TS-WORK = SPACES                                           
025800         GO TO P10000-EXIT.                                               
025900                                                                          
026000     IF NOT WS-RTS-YEAR NUMERIC                                           
026100         GO TO P10000-EXIT.                                               
026200     IF NOT WS-RTS-MONTH NUMERIC                                          
026300         GO TO P10000-EXIT.                                               
026400     IF NOT WS-RTS-DAY NUMERIC                                            
026500         GO TO P10000-EXIT.                                               
026600                                                                          
026700     IF WS-RTS-MONTH < 1 OR WS-RTS-MONTH > 12                             
026800         GO TO P10000-EXIT.                                               
026900                                                                          
027000     PERFORM P11000-TEST-LEAP-YEAR THRU P11000-EXIT.                      
027100                                                                          
027200     IF WS-IS-LEAP-YEAR                                                   
027300         MOVE WS-LEAP-DIM (WS-RTS-MONTH) TO WS-DAYS-IN-MONTH              
027400     ELSE                                                                 
027500         MOVE WS-DIM (WS-RTS-MONTH)      TO WS-DAYS-IN-MONTH              
027600     END-IF.                                                              
027700                                                                          
027800     IF WS-RTS-DAY < 1 OR WS-RTS-DAY > WS-DAYS-IN-MONTH                   
027900         GO TO P10000-EXIT.                                               
028000                                                                          
028100     IF WS-RTS-SEP = SPACE                                                
028200         SET DATE-ONLY-VALUE TO TRUE                                      
028300         MOVE ZEROES TO WS-RTS-HOUR WS-RTS-MIN WS-RTS-SEC                 
028400     ELSE                                                                 
028500         SET FULL-TIMESTAMP-VALUE TO TRUE                                 
028600         IF NOT WS-RTS-HOUR NUMERIC                                       
028700             GO TO P10000-EXIT                                            
028800         END-IF                                                           
028900         IF NOT WS-RTS-MIN NUMERIC                                        
029000             GO TO P10000-EXIT                                            
029100         END-IF                                                           
029200         IF NOT WS-RTS-SEC NUMERIC                                        
029300             GO TO P10000-EXIT                                            
029400         END-IF                                                           
029500         IF WS-RTS-HOUR > 23 OR WS-RTS-MIN > 59 OR WS-RTS-SEC > 59        
029600             GO TO P10000-EXIT                                            
029700         END-IF                                                           
029800     END-IF.                                                              
029900                                                                          
030000     SET OAE-S01-VALID          TO TRUE.                                  
030100                                                                          
030200 P10000-EXIT.                                                             
030300     EXIT.                                                                
030400                                                                          
030500*****************************************************************         
030600*    P11000 -- LEAP YEAR TEST (YEAR DIV 4, CENTURY DIV 400)     *         
030700*****************************************************************         
030800 P11000-TEST-LEAP-YEAR.                                                   
030900                                                                          
031000     SET WS-IS-LEAP-YEAR TO FALSE.                                        
031100                                                                          
031200     DIVIDE WS-RTS-YEAR BY 400 GIVING WS-YR-QUOTIENT                      
031300                               REMAINDER WS-YR-REMAIN.                    
031400     IF WS-YR-REMAIN = 0                                                  
031500         SET WS-IS-LEAP-YEAR TO TRUE                                      
031600         GO TO P11000-EXIT                                                
031700     END-IF.                                                              
031800                                                                          
031900     DIVIDE WS-RTS-YEAR BY 100 GIVING WS-YR-QUOTIENT                      
032000                               REMAINDER WS-YR-REMAIN.                    
032100     IF WS-YR-REMAIN = 0                                                  
032200         GO TO P11000-EXIT                                                
032300     END-IF.                                                              
032400                                                                          
032500     DIVIDE WS-RTS-YEAR BY 4 GIVING WS-YR-QUOTIENT                        
032600                             REMAINDER WS-YR-REMAIN.                      
032700     IF WS-YR-REMAIN = 0                                                  
032800         SET WS-IS-LEAP-YEAR TO TRUE.                                     
032900                                                                          
033000 P11000-EXIT.                                                             
033100     EXIT.                                                                
033200                                                                          
033300*****************************************************************         
033400*    P20000 -- JULIAN DAY NUMBER (ASTRONOMICAL, EPOCH-BASED)    *         
033500*                                                                *        
033600*    REQ#OAE-0114 -- THE ORIGINAL ORDER-AGING ROUTINE ONLY      *         
033700*    COMPUTED A DAY-OF-YEAR OFFSET, WHICH IS NOT ENOUGH TO      *         
033800*    DERIVE A DAY-OF-WEEK ACROSS YEAR BOUNDARIES.  THIS         *         
033900*    PARAGRAPH COMPUTES A TRUE JULIAN DAY NUMBER SO THE         *         
034000*    REMAINDER ON DIVISION BY 7 IS STABLE ACROSS ANY CALENDAR   *         
034100*    DATE IN THE INPUT FILE.                                    *         
034200*****************************************************************         
034300 P20000-CALC-JULIAN-DAY.                                                  
034400                                                                          
034500     COMPUTE WS-JDN-A = (14 - WS-RTS-MONTH) / 12.                         
034600     COMPUTE WS-JDN-Y = WS-RTS-YEAR + 4800 - WS-JDN-A.                    
034700     COMPUTE WS-JDN-M = WS-RTS-MONTH + (12 * WS-JDN-A) - 3.               
034800                                                                          
034900     COMPUTE WS-JDN-PART1 = (153 * WS-JDN-M + 2) / 5.                     
035000                                                                          
035100     COMPUTE WS-JDN-VALUE =                                               
035200             WS-RTS-DAY + WS-JDN-PART1 + (365 * WS-JDN-Y)                 
035300           + (WS-JDN-Y / 4) - (WS-JDN-Y / 100) + (WS-JDN-Y / 400)         
035400           - 32045.                                                       
035500                                                                          
035600 P20000-EXIT.                                                             
035700     EXIT.                                                                
035800                                                                          
035900*****************************************************************         
036000*    P30000 -- DAY OF WEEK FROM JDN MOD 7                       *         
036100*****************************************************************         
036200 P30000-CALC-DAY-OF-WEEK.                                                 
036300                                                                          
036400     DIVIDE WS-JDN-VALUE BY 7 GIVING WS-DOW-QUOTIENT                      
036500                              REMAINDER WS-DOW-REMAIN.                    
036600     ADD 1 TO WS-DOW-REMAIN.                                              
036700     MOVE WS-DOW-NAME (WS-DOW-REMAIN) TO OAE-S01-DOW-NAME.                
036800                                                                          
036900 P30000-EXIT.                                                             
037000     EXIT.                                                                
037100                                                                          
037200*****************************************************************         
037300*    P40000 -- BUILD THE TEXT DATE / MONTH-PERIOD / HOUR        *         
037400*****************************************************************         
037500 P40000-BUILD-DERIVED-TEXT.                                               
037600                                                                          
037700     MOVE WS-RTS-YEAR           TO WS-DB-YEAR  WS-PB-YEAR                 
037800                                    OAE-S01-YEAR.                         
037900     MOVE WS-RTS-MONTH          TO WS-DB-MONTH WS-PB-MONTH                
038000                                    OAE-S01-MONTH-NUM.                    
038100     MOVE WS-RTS-DAY            TO WS-DB-DAY   OAE-S01-DAY.               
038200     MOVE WS-RTS-HOUR           TO OAE-S01-HOUR.                          
038300                                                                          
038400     MOVE WS-DATE-BUILD         TO OAE-S01-DATE.                          
038500     MOVE WS-PERIOD-BUILD       TO OAE-S01-MONTH-PERIOD.                  
038600                                                                          
038700 P40000-EXIT.                                                             
038800     EXIT.                                                                
