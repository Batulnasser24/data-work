000100******************************************************************        
000200* RAW USER (CUSTOMER MASTER) RECORD -- LINE SEQUENTIAL INPUT     *        
000300* (DDNAME USERIN)                                                *        
000400******************************************************************        
000500 01  OAE-USER-IN-RECORD.                                                  
000600     05  OAE-USRI-USER-ID        PIC X(10).                               
000700     05  OAE-USRI-COUNTRY        PIC X(20).                               
000800     05  OAE-USRI-SIGNUP         PIC X(10).                               
000900     05  FILLER                  PIC X(10).                               
001000                                                                          
001100******************************************************************        
001200* IN-MEMORY USER TABLE                                           *        
001300*                                                                *        
001400* BUILT ONCE BY P10000-LOAD-USERS FROM USERIN AND HELD FOR THE   *        
001500* DURATION OF THE RUN.  OAESP2 IS CALLED ONCE PER ORDER RECORD   *        
001600* TO SCAN THIS TABLE FOR THE COUNTRY/SIGNUP LEFT-JOIN LOOKUP.    *        
001700* USR-ID UNIQUENESS IS ENFORCED AS EACH ENTRY IS LOADED --       *        
001800* P10000-LOAD-USERS ABENDS THROUGH P99000-ABEND ON A DUPLICATE   *        
001900* KEY RATHER THAN LETTING ONE SLIP INTO THE TABLE.               *        
002000******************************************************************        
002100                                                                          
002200 77  OAE-USER-TABLE-MAX          PIC S9(05) COMP-3 VALUE +9000.           
002300 77  OAE-USER-COUNT              PIC S9(05) COMP-3 VALUE ZERO.            
002400                                                                          
002500 01  OAE-USER-ENTRY-TABLE.                                                
002600     05  OAE-USER-ENTRY          OCCURS 9000 TIMES.                       
002700         10  OAE-USRT-USER-ID    PIC X(10).                               
002800         10  OAE-USRT-COUNTRY    PIC X(20).                               
002900         10  OAE-USRT-SIGNUP     PIC X(10).                               
003000         10  OAE-USRT-SIGNUP-R   REDEFINES OAE-USRT-SIGNUP.               
003100             15  OAE-USRT-SU-YEAR    PIC X(04).                           
003200             15  FILLER              PIC X(01).                           
003300             15  OAE-USRT-SU-MONTH   PIC X(02).                           
003400             15  FILLER              PIC X(01).                           
003500             15  OAE-USRT-SU-DAY     PIC X(02).                           
003600         10  FILLER              PIC X(08).                               
