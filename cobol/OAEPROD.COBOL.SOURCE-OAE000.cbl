000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  OAE000.                                                     
000300 AUTHOR. P BARON.                                                         
000400 INSTALLATION. OAE PRODUCTION SYSTEMS.                                    
000500 DATE-WRITTEN. 06/01/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. OAE PRODUCTION -- AUTHORIZED MAINTENANCE ONLY.                 
000800*                                                                         
000900*****************************************************************         
001000*                 ORDER ANALYTICS EXTRACT (OAE)                 *         
001100*                       COMPUWARE CORPORATION                   *         
001200*                                                                *        
001300* PROGRAM :   OAE000                                            *         
001400* TRANS   :   N/A                                               *         
001500* MAPSET  :   N/A                                               *         
001600*                                                                *        
001700* FUNCTION:   NIGHTLY BATCH DRIVER FOR THE ORDER ANALYTICS       *        
001800*             EXTRACT.  READS THE RAW ORDER AND USER FEEDS,     *         
001900*             ENFORCES THE FIXED RECORD SCHEMA, NORMALIZES THE  *         
002000*             STATUS CODE, DERIVES CALENDAR FIELDS, JOINS EACH  *         
002100*             ORDER TO ITS USER, FLAGS IQR OUTLIERS, WINSORIZES *         
002200*             THE AMOUNT, WRITES THE CLEANED ANALYTICS EXTRACT, *         
002300*             AND PRINTS THE MISSING-VALUE AND REVENUE-BY-      *         
002400*             COUNTRY REPORTS PLUS A RUN-METADATA RECORD.       *         
002500*                                                                *        
002600* FILES   :   ORDER-IN FILE         -  LINE SEQ      (READ)     *         
002700*             USER-IN FILE          -  LINE SEQ      (READ)     *         
002800*             ANALYTICS-OUT FILE    -  LINE SEQ      (OUTPUT)   *         
002900*             MISSINGNESS REPORT    -  PRINT         (OUTPUT)   *         
003000*             REVENUE REPORT        -  PRINT         (OUTPUT)   *         
003100*             RUN-META FILE         -  LINE SEQ      (OUTPUT)   *         
003200*                                                                *        
003300* TRANSACTIONS GENERATED:                                       *         
003400*             NONE                                              *         
003500*                                                                *        
003600* PFKEYS  :   NONE                                              *         
003700*                                                                *        
003800*****************************************************************         
003900*             PROGRAM CHANGE LOG                                *         
004000*             -------------------                               *         
004100*                                                                *        
004200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
004300*  --------   --------------------  --------------------------  *         
004400*  06/01/91   P BARON               INITIAL VERSION -- REPLACES *         
004500*                                   THE OLD PENDING-ORDER/       *        
004600*                                   INVENTORY REPORT WITH THE    *        
004700*                                   ORDER ANALYTICS EXTRACT.     *        
004800*  03/14/93   J SABOL               ADDED CALL TO OAESP2 FOR     *        
004900*                                   THE USER-COUNTRY JOIN        *        
005000*                                   LOOKUP; COUNTRY WAS A DB2    *        
005100*                                   QUERY IN THE OLD REPORT.     *        
005200*  11/02/93   P BARON               ADDED CALL TO OAES01 FOR     *        
005300*                                   TIMESTAMP PARSING AND        *        
005400*                                   CALENDAR FIELD DERIVATION.   *        
005500*  02/17/95   J SABOL               ADDED THE SECOND PASS AND    *        
005600*                                   THE CALL TO OAESP1 FOR IQR   *        
005700*                                   OUTLIER DETECTION AND        *        
005800*                                   WINSORIZING.                 *        
005900*  06/03/96   C RAZUMICH             ADDED THE MISSINGNESS       *        
006000*                                   REPORT AND THE PER-FIELD     *        
006100*                                   COUNTERS (REQ#OAE-0098).     *        
006200*  04/12/96   P BARON               ADDED THE REVENUE-BY-        *        
006300*                                   COUNTRY SUMMARY REPORT.      *        
006400*  01/21/99   S KING                Y2K REMEDIATION -- ALL DATE  *        
006500*                                   FIELDS CONFIRMED 4-DIGIT     *        
006600*                                   YEAR; REVIEWED AND SIGNED    *        
006700*                                   OFF.                         *        
006800*  06/11/02   C RAZUMICH             REQ#OAE-0233 -- ZERO-       *        
006900*                                   AMOUNT GUARD TIED TO THE     *        
007000*                                   OAESP1 DIVIDE-BY-ZERO FIX.   *        
007100*  03/05/07   J SABOL               ADDED THE RUN-METADATA FILE  *        
007200*                                   AND THE COUNTRY MATCH-RATE   *        
007300*                                   CALCULATION (REQ#OAE-0260).  *        
007400*  09/18/07   P BARON               REQ#OAE-0277 -- WINSOR CAP   *        
007500*                                   WAS MOVEd FROM THE 4-DECIMAL *        
007600*                                   PERCENTILE STRAIGHT INTO THE *        
007700*                                   2-DECIMAL FIELD (TRUNCATED,  *        
007800*                                   NOT ROUNDED); CHANGED TO     *        
007900*                                   COMPUTE ... ROUNDED.  ALSO   *        
008000*                                   FIXED THE FOUR ANALYTICS-OUT *        
008100*                                   FLAG BYTES TO SET 'N' ON THE *        
008200*                                   NON-FLAGGED PATH INSTEAD OF  *        
008300*                                   LEAVING THEM BLANK.          *        
008400*  11/30/07   C RAZUMICH             RENUMBERED THE COMMON       *        
008500*                                   ABEND PARAGRAPH FROM P90000  *        
008600*                                   TO P99000 -- P90000 SAT IN   *        
008700*                                   THE ORDINARY BUSINESS-STEP   *        
008800*                                   RANGE; THIS SHOP RESERVES    *        
008900*                                   P99XXX FOR ERROR/ABEND       *        
009000*                                   ROUTINES IN EVERY OTHER      *        
009100*                                   SUITE.  NO LOGIC CHANGE.     *        
009200*                                                                *        
009300*****************************************************************         
009400     EJECT                                                                
009500 ENVIRONMENT DIVISION.                                                    
009600                                                                          
009700 CONFIGURATION SECTION.                                                   
009800 SPECIAL-NAMES.                                                           
009900     C01 IS TOP-OF-FORM.                                                  
010000                                                                          
010100 INPUT-OUTPUT SECTION.                                                    
010200                                                                          
010300 FILE-CONTROL.                                                            
010400                                                                          
010500     SELECT ORDER-IN             ASSIGN TO ORDERIN                        
010600                                 ORGANIZATION IS LINE SEQUENTIAL          
010700                                 FILE STATUS IS WS-ORDERIN-STATUS.        
010800                                                                          
010900     SELECT USER-IN              ASSIGN TO USERIN                         
011000                                 ORGANIZATION IS LINE SEQUENTIAL          
011100                                 FILE STATUS IS WS-USERIN-STATUS.         
011200                                                                          
011300     SELECT ANALYTICS-OUT        ASSIGN TO ANALOUT                        
011400                                 ORGANIZATION IS LINE SEQUENTIAL          
011500                                 FILE STATUS IS WS-ANALOUT-STATUS.        
011600                                                                          
011700     SELECT MISSINGNESS-RPT      ASSIGN TO MISSRPT                        
011800                                 ORGANIZATION IS LINE SEQUENTIAL.         
011900                                                                          
012000     SELECT REVENUE-RPT          ASSIGN TO REVRPT                         
012100                                 ORGANIZATION IS LINE SEQUENTIAL.         
012200                                                                          
012300     SELECT RUN-META-OUT         ASSIGN TO RUNMETA                        
012400                                 ORGANIZATION IS LINE SEQUENTIAL.         
012500     EJECT                                                                
012600 DATA DIVISION.                                                           
012700                                                                          
012800 FILE SECTION.                                                            
012900                                                                          
013000 FD  ORDER-IN                                                             
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORDING MODE IS F                                                  
013300     RECORD CONTAINS 80 CHARACTERS.                                       
013400                                                                          
013500 01  ORDER-IN-REC                PIC X(80).                               
013600                                                                          
013700     EJECT                                                                
013800 FD  USER-IN                                                              
013900     LABEL RECORDS ARE STANDARD                                           
014000     RECORDING MODE IS F                                                  
014100     RECORD CONTAINS 50 CHARACTERS.                                       
014200                                                                          
014300 01  USER-IN-REC                 PIC X(50).                               
014400                                                                          
014500     EJECT                                                                
014600 FD  ANALYTICS-OUT                                                        
014700     LABEL RECORDS ARE STANDARD                                           
014800     RECORDING MODE IS F                                                  
014900     RECORD CONTAINS 159 CHARACTERS.                                      
015000                                                                          
015100 01  ANALYTICS-OUT-REC           PIC X(159).                              
015200                                                                          
015300     EJECT                                                                
015400 FD  MISSINGNESS-RPT                                                      
015500     LABEL RECORDS ARE STANDARD                                           
015600     RECORDING MODE IS F                                                  
015700     RECORD CONTAINS 80 CHARACTERS.                                       
015800                                                                          
015900 01  MISSINGNESS-RPT-REC         PIC X(80).                               
016000                                                                          
016100 FD  REVENUE-RPT                                                          
016200     LABEL RECORDS ARE STANDARD                                           
016300     RECORDING MODE IS F                                                  
016400     RECORD CONTAINS 80 CHARACTERS.                                       
016500                                                                          
016600 01  REVENUE-RPT-REC             PIC X(80).                               
016700                                                                          
016800 FD  RUN-META-OUT                                                         
016900     LABEL RECORDS ARE STANDARD                                           
017000     RECORDING MODE IS F                                                  
017100     RECORD CONTAINS 120 CHARACTERS.                                      
017200                                                                          
017300 01  RUN-META-OUT-REC            PIC X(120).                              
017400                                                                          
017500     EJECT                                                                
017600 WORKING-STORAGE SECTION.                                                 
017700                                                                          
017800*****************************************************************         
017900*    SWITCHES                                                   *         
018000*****************************************************************         
018100                                                                          
018200 01  WS-SWITCHES.                                                         
018300     05 WS-END-OF-PROCESS-SW     PIC X VALUE SPACES.                      
018400        88 END-OF-PROCESS              VALUE 'Y'.                         
018500                                                                          
018600 01  WS-FILE-STATUSES.                                                    
018700     05  WS-ORDERIN-STATUS       PIC XX    VALUE SPACES.                  
018800         88  ORDERIN-OK                    VALUE '00' '  '.               
018900         88  ORDERIN-END                   VALUE '10'.                    
019000         88  ORDERIN-ERR                   VALUE '23' '47'.               
019100     05  WS-USERIN-STATUS        PIC XX    VALUE SPACES.                  
019200         88  USERIN-OK                     VALUE '00' '  '.               
019300         88  USERIN-END                    VALUE '10'.                    
019400         88  USERIN-ERR                    VALUE '23' '47'.               
019500     05  WS-ANALOUT-STATUS       PIC XX    VALUE SPACES.                  
019600         88  ANALOUT-OK                    VALUE '00' '  '.               
019700                                                                          
019800*****************************************************************         
019900*    MISCELLANEOUS WORK FIELDS                                  *         
020000*****************************************************************         
020100                                                                          
020200 01  WS-MISCELLANEOUS-FIELDS.                                             
020300     05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES   COMP.           
020400     05  WS-ORDERS-READ-COUNT    PIC S9(09) COMP-3 VALUE ZERO.            
020500     05  WS-USERS-READ-COUNT     PIC S9(09) COMP-3 VALUE ZERO.            
020600     05  WS-ROWS-WRITTEN-COUNT   PIC S9(09) COMP-3 VALUE ZERO.            
020700     05  WS-CUR-SUB              PIC S9(05) COMP-3 VALUE ZERO.            
020800     05  WS-NONMISS-COUNT        PIC S9(05) COMP-3 VALUE ZERO.            
020900     05  WS-RECORD-NUMBER        PIC S9(09) COMP-3 VALUE ZERO.            
021000     05  WS-ABEND-RECNO-DISPLAY  PIC 9(07)  VALUE ZERO.                   
021100                                                                          
021200     COPY OAEORDI.                                                        
021300                                                                          
021400     COPY OAEUSRI.                                                        
021500                                                                          
021600     COPY OAEORDW.                                                        
021700                                                                          
021800     COPY OAEANLO.                                                        
021900                                                                          
022000     COPY OAESTAT.                                                        
022100                                                                          
022200     COPY OAECOMM.                                                        
022300                                                                          
022400     EJECT                                                                
022500*****************************************************************         
022600*    GENERIC FREE-TEXT NUMERIC EDIT WORK AREA                   *         
022700*                                                                *        
022800*    USED BY P21100-EDIT-NUMERIC-FIELD TO COERCE A FREE-TEXT    *         
022900*    RAW FIELD (ORD-AMOUNT OR ORD-QTY) TO A PACKED NUMBER.  NO   *        
023000*    FUNCTION NUMVAL IS AVAILABLE IN THIS SHOP'S COMPILER, SO    *        
023100*    THE FIELD IS SCANNED ONE CHARACTER AT A TIME.               *        
023200*****************************************************************         
023300                                                                          
023400 01  WS-NUMERIC-EDIT-AREA.                                                
023500     05  WS-NE-RAW               PIC X(12) VALUE SPACES.                  
023600     05  WS-NE-LENGTH            PIC S9(3) COMP-3 VALUE 12.               
023700     05  WS-NE-SUB               PIC S9(3) COMP-3 VALUE ZERO.             
023800     05  WS-NE-CHAR              PIC X(01) VALUE SPACE.                   
023900     05  WS-NE-SIGN-SW           PIC X(01) VALUE '+'.                     
024000     05  WS-NE-DECIMAL-SW        PIC X(01) VALUE 'N'.                     
024100         88  WS-NE-DECIMAL-SEEN            VALUE 'Y'.                     
024200     05  WS-NE-ERROR-SW          PIC X(01) VALUE 'N'.                     
024300         88  WS-NE-HAS-ERROR                VALUE 'Y'.                    
024400     05  WS-NE-DIGIT-SEEN-SW     PIC X(01) VALUE 'N'.                     
024500         88  WS-NE-SAW-A-DIGIT              VALUE 'Y'.                    
024600     05  WS-NE-PAD-SEEN-SW       PIC X(01) VALUE 'N'.                     
024700         88  WS-NE-SAW-TRAILING-PAD         VALUE 'Y'.                    
024800     05  WS-NE-FRAC-DIGITS       PIC S9(1) COMP-3 VALUE ZERO.             
024900     05  WS-NE-WHOLE-ACCUM       PIC S9(9) COMP-3 VALUE ZERO.             
025000     05  WS-NE-FRAC-ACCUM        PIC S9(2) COMP-3 VALUE ZERO.             
025100     05  WS-NE-DIGIT-VALUE       PIC S9(1) COMP-3 VALUE ZERO.             
025200     05  WS-NE-DIGIT-SUB         PIC S9(3) COMP-3 VALUE ZERO.             
025300     05  WS-NE-RESULT            PIC S9(9)V99 COMP-3 VALUE ZERO.          
025400                                                                          
025500*    DIGIT-VALUE LOOKUP TABLE -- USED BY P21120 TO TURN A '0'-'9'         
025600*    CHARACTER INTO A PACKED DIGIT VALUE WITHOUT AN INTRINSIC             
025700*    FUNCTION; THIS SHOP'S COMPILER HAS NO FUNCTION NUMVAL.               
025800 01  WS-DIGIT-TABLE.                                                      
025900     05  FILLER                  PIC X(10)  VALUE '0123456789'.           
026000 01  WS-DIGIT-TABLE-R REDEFINES WS-DIGIT-TABLE.                           
026100     05  WS-DIGIT-CHAR           OCCURS 10 TIMES PIC X(01).               
026200                                                                          
026300*    ALTERNATE BYTE VIEW OF THE SCAN POINTER, USED ONLY BY THE   *        
026400*    ABEND-AID TRACE DISPLAY IN P99000 WHEN A SCAN FAILS.        *        
026500 01  WS-NE-SUB-DISPLAY           PIC S9(03).                              
026600 01  WS-NE-SUB-DISPLAY-R REDEFINES WS-NE-SUB-DISPLAY.                     
026700     05  WS-NE-SUB-SIGN          PIC X(01).                               
026800     05  WS-NE-SUB-DIGITS        PIC X(02).                               
026900                                                                          
027000*****************************************************************         
027100*    STATUS NORMALIZATION WORK AREA                             *         
027200*****************************************************************         
027300                                                                          
027400 01  WS-STATUS-EDIT-AREA.                                                 
027500     05  WS-STAT-RAW             PIC X(12) VALUE SPACES.                  
027600     05  WS-STAT-CLEAN           PIC X(12) VALUE SPACES.                  
027700     05  WS-STAT-IN-SUB          PIC S9(3) COMP-3 VALUE ZERO.             
027800     05  WS-STAT-OUT-SUB         PIC S9(3) COMP-3 VALUE ZERO.             
027900     05  WS-STAT-PREV-WAS-SPACE-SW                                        
028000                                 PIC X(01) VALUE 'Y'.                     
028100         88  WS-STAT-PREV-SPACE            VALUE 'Y'.                     
028200     05  WS-STAT-MAP-SUB         PIC S9(05) COMP-3 VALUE ZERO.            
028300     05  WS-STAT-FOUND-SW        PIC X(01) VALUE 'N'.                     
028400         88  WS-STAT-MAP-FOUND              VALUE 'Y'.                    
028500                                                                          
028600*****************************************************************         
028700*    TEMPORAL ENGINEERING PARAMETER AREA (CALL 'OAES01')        *         
028800*****************************************************************         
028900                                                                          
029000     COPY OAES01CY.                                                       
029100                                                                          
029200*****************************************************************         
029300*    JOIN PARAMETER AREA (CALL 'OAESP2')                        *         
029400*****************************************************************         
029500                                                                          
029600     COPY OAEJNPM.                                                        
029700                                                                          
029800*****************************************************************         
029900*    PERCENTILE PARAMETER AREA (CALL 'OAESP1')                  *         
030000*****************************************************************         
030100                                                                          
030200     COPY OAEPCPM.                                                        
030300                                                                          
030400     EJECT                                                                
030500*****************************************************************         
030600*    SORT WORK AREAS -- STRAIGHT INSERTION, NO SORT VERB        *         
030700*****************************************************************         
030800                                                                          
030900 01  WS-MISS-SORT-FIELDS.                                                 
031000     05  WS-MS-I                 PIC S9(05) COMP-3 VALUE ZERO.            
031100     05  WS-MS-J                 PIC S9(05) COMP-3 VALUE ZERO.            
031200     05  WS-MS-TEMP-NAME         PIC X(20)  VALUE SPACES.                 
031300     05  WS-MS-TEMP-COUNT        PIC S9(09) COMP-3 VALUE ZERO.            
031400     05  WS-MS-TEMP-RATE         PIC 9(01)V9(04) COMP-3.                  
031500                                                                          
031600 01  WS-CTRY-SORT-FIELDS.                                                 
031700     05  WS-CS-I                 PIC S9(05) COMP-3 VALUE ZERO.            
031800     05  WS-CS-J                 PIC S9(05) COMP-3 VALUE ZERO.            
031900     05  WS-CS-TEMP-NAME         PIC X(20)  VALUE SPACES.                 
032000     05  WS-CS-TEMP-COUNT        PIC S9(09) COMP-3 VALUE ZERO.            
032100     05  WS-CS-TEMP-REVENUE      PIC S9(11)V99 COMP-3 VALUE ZERO.         
032200                                                                          
032300     EJECT                                                                
032400*****************************************************************         
032500*    MISSINGNESS REPORT LINES                                   *         
032600*****************************************************************         
032700                                                                          
032800 01  WS-MISS-RPT-TITLE.                                                   
032900     05  FILLER             PIC X     VALUE '1'.                          
033000     05  FILLER             PIC X(20) VALUE SPACES.                       
033100     05  FILLER             PIC X(38) VALUE                               
033200         'ORDER ANALYTICS -- MISSING VALUE REPORT'.                       
033300     05  FILLER             PIC X(21) VALUE SPACES.                       
033400                                                                          
033500 01  WS-MISS-RPT-HEADING.                                                 
033600     05  FILLER             PIC X     VALUE '-'.                          
033700     05  FILLER             PIC X(05) VALUE SPACES.                       
033800     05  FILLER             PIC X(05) VALUE 'FIELD'.                      
033900     05  FILLER             PIC X(22) VALUE SPACES.                       
034000     05  FILLER             PIC X(13) VALUE 'MISSING COUNT'.              
034100     05  FILLER             PIC X(05) VALUE SPACES.                       
034200     05  FILLER             PIC X(12) VALUE 'MISSING RATE'.               
034300     05  FILLER             PIC X(17) VALUE SPACES.                       
034400                                                                          
034500 01  WS-MISS-RPT-DETAIL.                                                  
034600     05  WS-MD-CC           PIC X     VALUE ' '.                          
034700     05  FILLER             PIC X(05).                                    
034800     05  WS-MD-FIELD        PIC X(20).                                    
034900     05  FILLER             PIC X(10).                                    
035000     05  WS-MD-COUNT        PIC ZZZZZZZZ9.                                
035100     05  FILLER             PIC X(08).                                    
035200     05  WS-MD-RATE         PIC 9.9999.                                   
035300     05  FILLER             PIC X(29).                                    
035400                                                                          
035500     EJECT                                                                
035600*****************************************************************         
035700*    REVENUE-BY-COUNTRY REPORT LINES                            *         
035800*****************************************************************         
035900                                                                          
036000 01  WS-REV-RPT-TITLE.                                                    
036100     05  FILLER             PIC X     VALUE '1'.                          
036200     05  FILLER             PIC X(20) VALUE SPACES.                       
036300     05  FILLER             PIC X(27) VALUE                               
036400         'REVENUE SUMMARY BY COUNTRY'.                                    
036500     05  FILLER             PIC X(32) VALUE SPACES.                       
036600                                                                          
036700 01  WS-REV-RPT-HEADING.                                                  
036800     05  FILLER             PIC X     VALUE '-'.                          
036900     05  FILLER             PIC X(05) VALUE SPACES.                       
037000     05  FILLER             PIC X(07) VALUE 'COUNTRY'.                    
037100     05  FILLER             PIC X(20) VALUE SPACES.                       
037200     05  FILLER             PIC X(11) VALUE 'ORDER COUNT'.                
037300     05  FILLER             PIC X(05) VALUE SPACES.                       
037400     05  FILLER             PIC X(13) VALUE 'TOTAL REVENUE'.              
037500     05  FILLER             PIC X(19) VALUE SPACES.                       
037600                                                                          
037700 01  WS-REV-RPT-DETAIL.                                                   
037800     05  WS-RV-CC           PIC X     VALUE ' '.                          
037900     05  FILLER             PIC X(05).                                    
038000     05  WS-RV-COUNTRY      PIC X(20).                                    
038100     05  FILLER             PIC X(08).                                    
038200     05  WS-RV-COUNT        PIC ZZZZZZZZ9.                                
038300     05  FILLER             PIC X(07).                                    
038400     05  WS-RV-REVENUE      PIC -ZZZZZZZZZZ9.99.                          
038500     05  FILLER             PIC X(12).                                    
038600                                                                          
038700 01  WS-REV-RPT-TOTAL-LINE.                                               
038800     05  WS-RT-CC           PIC X     VALUE ' '.                          
038900     05  FILLER             PIC X(05).                                    
039000     05  FILLER             PIC X(20) VALUE                               
039100         '***** GRAND TOTAL ***'.                                         
039200     05  FILLER             PIC X(08).                                    
039300     05  WS-RT-COUNT        PIC ZZZZZZZZ9.                                
039400     05  FILLER             PIC X(07).                                    
039500     05  WS-RT-REVENUE      PIC -ZZZZZZZZZZ9.99.                          
039600     05  FILLER             PIC X(12).                                    
039700                                                                          
039800     EJECT                                                                
039900*****************************************************************         
040000*    GENERAL ERROR PROCESSING WORK AREAS                        *         
040100*****************************************************************         
040200                                                                          
040300     COPY OAEERRWS.                                                       
040400                                                                          
040500     EJECT                                                                
040600*****************************************************************         
040700*    P R O C E D U R E    D I V I S I O N                       *         
040800*****************************************************************         
040900                                                                          
041000 PROCEDURE DIVISION.                                                      
041100                                                                          
041200                                                                          
041300*****************************************************************         
041400*                                                               *         
041500*    PARAGRAPH:  P00000-MAINLINE                                *         
041600*                                                               *         
041700*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, RUN THE PHASES OF   *         
041800*                THE EXTRACT IN ORDER, CLOSE, RETURN.           *         
041900*                                                               *         
042000*    CALLED BY:  NONE                                           *         
042100*                                                               *         
042200*****************************************************************         
042300                                                                          
042400 P00000-MAINLINE.                                                         
042500                                                                          
042600     OPEN INPUT  ORDER-IN                                                 
042700                 USER-IN                                                  
042800          OUTPUT  ANALYTICS-OUT                                           
042900                  MISSINGNESS-RPT                                         
043000                  REVENUE-RPT                                             
043100                  RUN-META-OUT.                                           
043200                                                                          
043300     PERFORM P10000-LOAD-USERS      THRU P10000-EXIT.                     
043400     PERFORM P20000-PROCESS-ORDERS  THRU P20000-EXIT.                     
043500     PERFORM P30000-COMPUTE-PERCENTILES.                                  
043600     PERFORM P40000-WRITE-ANALYTICS THRU P40000-EXIT.                     
043700     PERFORM P50000-WRITE-MISSINGNESS-RPT THRU P50000-EXIT.               
043800     PERFORM P60000-WRITE-REVENUE-RPT     THRU P60000-EXIT.               
043900     PERFORM P70000-WRITE-RUN-META.                                       
044000                                                                          
044100     CLOSE ORDER-IN                                                       
044200           USER-IN                                                        
044300           ANALYTICS-OUT                                                  
044400           MISSINGNESS-RPT                                                
044500           REVENUE-RPT                                                    
044600           RUN-META-OUT.                                                  
044700                                                                          
044800     GOBACK.                                                              
044900                                                                          
045000 P00000-EXIT.                                                             
045100     EXIT.                                                                
045200     EJECT                                                                
045300*****************************************************************         
045400*                                                               *         
045500*    PARAGRAPH:  P10000-LOAD-USERS                              *         
045600*                                                               *         
045700*    FUNCTION :  READ USER-IN, BUILD THE IN-MEMORY USER TABLE,  *         
045800*                ENFORCE FILE NON-EMPTY, USR-ID UNIQUE.         *         
045900*                                                               *         
046000*    CALLED BY:  P00000-MAINLINE                                *         
046100*                                                               *         
046200*****************************************************************         
046300                                                                          
046400 P10000-LOAD-USERS.                                                       
046500                                                                          
046600     READ USER-IN INTO OAE-USER-IN-RECORD.                                
046700                                                                          
046800     IF USERIN-END OR USERIN-ERR                                          
046900         MOVE 'P10000-LOAD-USERS'         TO WOBE-PARAGRAPH               
047000         MOVE 'USER-IN FILE CONTAINS NO RECORDS'                          
047100                                           TO WOBE-MESSAGE                
047200         PERFORM P99000-ABEND THRU P99000-EXIT                            
047300     END-IF.                                                              
047400                                                                          
047500     PERFORM P10100-LOAD-ONE-USER THRU P10100-EXIT                        
047600         UNTIL USERIN-END OR USERIN-ERR.                                  
047700                                                                          
047800 P10000-EXIT.                                                             
047900     EXIT.                                                                
048000                                                                          
048100 P10100-LOAD-ONE-USER.                                                    
048200                                                                          
048300     ADD 1 TO WS-USERS-READ-COUNT.                                        
048400                                                                          
048500     PERFORM P10200-CHECK-DUP-USER THRU P10200-EXIT.                      
048600                                                                          
048700     ADD 1 TO OAE-USER-COUNT.                                             
048800     MOVE OAE-USRI-USER-ID  TO OAE-USRT-USER-ID (OAE-USER-COUNT).         
048900     MOVE OAE-USRI-COUNTRY  TO OAE-USRT-COUNTRY (OAE-USER-COUNT).         
049000     MOVE OAE-USRI-SIGNUP   TO OAE-USRT-SIGNUP  (OAE-USER-COUNT).         
049100                                                                          
049200     READ USER-IN INTO OAE-USER-IN-RECORD.                                
049300                                                                          
049400 P10100-EXIT.                                                             
049500     EXIT.                                                                
049600                                                                          
049700 P10200-CHECK-DUP-USER.                                                   
049800                                                                          
049900     MOVE 1 TO WS-CUR-SUB.                                                
050000     SET WS-STAT-FOUND-SW TO 'N'.                                         
050100                                                                          
050200     PERFORM P10210-SCAN-FOR-DUP THRU P10210-EXIT                         
050300         UNTIL WS-CUR-SUB > OAE-USER-COUNT                                
050400            OR WS-STAT-MAP-FOUND.                                         
050500                                                                          
050600     IF WS-STAT-MAP-FOUND                                                 
050700         MOVE 'P10200-CHECK-DUP-USER'     TO WOBE-PARAGRAPH               
050800         MOVE 'DUPLICATE USR-ID IN USER-IN FILE'                          
050900                                           TO WOBE-MESSAGE                
051000         MOVE OAE-USRI-USER-ID             TO WOBE-RECORD-NUMBER          
051100         PERFORM P99000-ABEND THRU P99000-EXIT                            
051200     END-IF.                                                              
051300                                                                          
051400 P10200-EXIT.                                                             
051500     EXIT.                                                                
051600                                                                          
051700 P10210-SCAN-FOR-DUP.                                                     
051800                                                                          
051900     IF OAE-USRT-USER-ID (WS-CUR-SUB) = OAE-USRI-USER-ID                  
052000         SET WS-STAT-MAP-FOUND TO TRUE                                    
052100     ELSE                                                                 
052200         ADD 1 TO WS-CUR-SUB                                              
052300     END-IF.                                                              
052400                                                                          
052500 P10210-EXIT.                                                             
052600     EXIT.                                                                
052700     EJECT                                                                
052800*****************************************************************         
052900*                                                               *         
053000*    PARAGRAPH:  P20000-PROCESS-ORDERS                          *         
053100*                                                               *         
053200*    FUNCTION :  FIRST PASS OVER ORDER-IN.  ENFORCES SCHEMA,    *         
053300*                NORMALIZES STATUS, DERIVES CALENDAR FIELDS,    *         
053400*                VALIDATES RANGES, JOINS TO THE USER TABLE,     *         
053500*                ACCUMULATES MISSING-FIELD COUNTERS, AND        *         
053600*                STORES THE RESULT IN THE ORDER WORK TABLE      *         
053700*                FOR THE SECOND PASS.                           *         
053800*                                                               *         
053900*    CALLED BY:  P00000-MAINLINE                                *         
054000*                                                               *         
054100*****************************************************************         
054200                                                                          
054300 P20000-PROCESS-ORDERS.                                                   
054400                                                                          
054500     READ ORDER-IN INTO OAE-ORDER-IN-RECORD.                              
054600                                                                          
054700     IF ORDERIN-END OR ORDERIN-ERR                                        
054800         MOVE 'P20000-PROCESS-ORDERS'     TO WOBE-PARAGRAPH               
054900         MOVE 'ORDER-IN FILE CONTAINS NO RECORDS'                         
055000                                           TO WOBE-MESSAGE                
055100         PERFORM P99000-ABEND THRU P99000-EXIT                            
055200     END-IF.                                                              
055300                                                                          
055400     PERFORM P20100-PROCESS-ONE-ORDER THRU P20100-EXIT                    
055500         UNTIL ORDERIN-END OR ORDERIN-ERR.                                
055600                                                                          
055700*    POST-JOIN ROW COUNT MUST EQUAL PRE-JOIN ORDER COUNT.                 
055800     IF OAE-ORDW-COUNT NOT = WS-ORDERS-READ-COUNT                         
055900         MOVE 'P20000-PROCESS-ORDERS'     TO WOBE-PARAGRAPH               
056000         MOVE 'POST-JOIN ROW COUNT MISMATCH'                              
056100                                           TO WOBE-MESSAGE                
056200         PERFORM P99000-ABEND THRU P99000-EXIT                            
056300     END-IF.                                                              
056400                                                                          
056500 P20000-EXIT.                                                             
056600     EXIT.                                                                
056700                                                                          
056800 P20100-PROCESS-ONE-ORDER.                                                
056900                                                                          
057000     ADD 1 TO WS-ORDERS-READ-COUNT.                                       
057100     ADD 1 TO OAE-ORDW-COUNT.                                             
057200     MOVE OAE-ORDW-COUNT TO WS-CUR-SUB.                                   
057300                                                                          
057400     MOVE OAE-ORDI-ORDER-ID TO OAE-ORDW-ORDER-ID (WS-CUR-SUB).            
057500     MOVE OAE-ORDI-USER-ID  TO OAE-ORDW-USER-ID  (WS-CUR-SUB).            
057600                                                                          
057700     PERFORM P21000-ENFORCE-SCHEMA     THRU P21000-EXIT.                  
057800     PERFORM P22000-NORMALIZE-STATUS   THRU P22000-EXIT.                  
057900     PERFORM P23000-PARSE-TIMESTAMP    THRU P23000-EXIT.                  
058000     PERFORM P24000-VALIDATE-RANGES    THRU P24000-EXIT.                  
058100     PERFORM P26000-LOOKUP-USER        THRU P26000-EXIT.                  
058200     PERFORM P25000-ACCUM-MISSING      THRU P25000-EXIT.                  
058300                                                                          
058400     READ ORDER-IN INTO OAE-ORDER-IN-RECORD.                              
058500                                                                          
058600 P20100-EXIT.                                                             
058700     EXIT.                                                                
058800     EJECT                                                                
058900*****************************************************************         
059000*    P21000 -- SCHEMA ENFORCEMENT (AMOUNT, QUANTITY)            *         
059100*****************************************************************         
059200                                                                          
059300 P21000-ENFORCE-SCHEMA.                                                   
059400                                                                          
059500     MOVE OAE-ORDI-AMOUNT    TO WS-NE-RAW.                                
059600     MOVE 12                 TO WS-NE-LENGTH.                             
059700     PERFORM P21100-EDIT-NUMERIC-FIELD THRU P21100-EXIT.                  
059800                                                                          
059900     IF WS-NE-HAS-ERROR OR NOT WS-NE-SAW-A-DIGIT                          
060000         SET OAE-ORDW-AMOUNT-MISSING (WS-CUR-SUB) TO TRUE                 
060100         MOVE ZERO TO OAE-ORDW-AMOUNT (WS-CUR-SUB)                        
060200     ELSE                                                                 
060300         SET OAE-ORDW-AMOUNT-PRESENT (WS-CUR-SUB) TO TRUE                 
060400         MOVE WS-NE-RESULT TO OAE-ORDW-AMOUNT (WS-CUR-SUB)                
060500     END-IF.                                                              
060600                                                                          
060700     MOVE OAE-ORDI-QTY       TO WS-NE-RAW.                                
060800     MOVE 6                  TO WS-NE-LENGTH.                             
060900     PERFORM P21100-EDIT-NUMERIC-FIELD THRU P21100-EXIT.                  
061000                                                                          
061100     IF WS-NE-HAS-ERROR OR NOT WS-NE-SAW-A-DIGIT                          
061200         OR WS-NE-DECIMAL-SEEN                                            
061300         SET OAE-ORDW-QTY-MISSING (WS-CUR-SUB) TO TRUE                    
061400         MOVE ZERO TO OAE-ORDW-QTY (WS-CUR-SUB)                           
061500     ELSE                                                                 
061600         SET OAE-ORDW-QTY-PRESENT (WS-CUR-SUB) TO TRUE                    
061700         MOVE WS-NE-WHOLE-ACCUM TO OAE-ORDW-QTY (WS-CUR-SUB)              
061800         IF WS-NE-SIGN-SW = '-'                                           
061900             COMPUTE OAE-ORDW-QTY (WS-CUR-SUB) =                          
062000                     OAE-ORDW-QTY (WS-CUR-SUB) * -1                       
062100         END-IF                                                           
062200     END-IF.                                                              
062300                                                                          
062400 P21000-EXIT.                                                             
062500     EXIT.                                                                
062600                                                                          
062700*****************************************************************         
062800*    P21100 -- GENERIC CHARACTER-AT-A-TIME NUMERIC TEXT SCAN    *         
062900*                                                               *         
063000*    INPUT  : WS-NE-RAW (LEFT-JUSTIFIED), WS-NE-LENGTH           *        
063100*    OUTPUT : WS-NE-RESULT, WS-NE-WHOLE-ACCUM, WS-NE-SIGN-SW,    *        
063200*             WS-NE-ERROR-SW, WS-NE-DIGIT-SEEN-SW                *        
063300*                                                               *         
063400*    07/14/96 C RAZUMICH -- WRITTEN TO REPLACE A HAND-CODED      *        
063500*    EDIT IN EACH FIELD'S OWN PARAGRAPH; ONE ROUTINE NOW SERVES  *        
063600*    BOTH THE AMOUNT AND QUANTITY SCANS (REQ#OAE-0098).          *        
063700*****************************************************************         
063800                                                                          
063900 P21100-EDIT-NUMERIC-FIELD.                                               
064000                                                                          
064100     MOVE '+'  TO WS-NE-SIGN-SW.                                          
064200     MOVE 'N'  TO WS-NE-DECIMAL-SW.                                       
064300     MOVE 'N'  TO WS-NE-ERROR-SW.                                         
064400     MOVE 'N'  TO WS-NE-DIGIT-SEEN-SW.                                    
064500     MOVE 'N'  TO WS-NE-PAD-SEEN-SW.                                      
064600     MOVE ZERO TO WS-NE-FRAC-DIGITS                                       
064700                  WS-NE-WHOLE-ACCUM                                       
064800                  WS-NE-FRAC-ACCUM                                        
064900                  WS-NE-RESULT.                                           
065000     MOVE 1    TO WS-NE-SUB.                                              
065100                                                                          
065200     IF WS-NE-RAW = SPACES                                                
065300         SET WS-NE-HAS-ERROR TO TRUE                                      
065400         GO TO P21100-EXIT.                                               
065500                                                                          
065600     PERFORM P21110-SCAN-ONE-CHAR THRU P21110-EXIT                        
065700         VARYING WS-NE-SUB FROM 1 BY 1                                    
065800         UNTIL WS-NE-SUB > WS-NE-LENGTH                                   
065900            OR WS-NE-HAS-ERROR                                            
066000            OR WS-NE-SAW-TRAILING-PAD.                                    
066100                                                                          
066200     IF WS-NE-FRAC-DIGITS = 1                                             
066300         COMPUTE WS-NE-FRAC-ACCUM = WS-NE-FRAC-ACCUM * 10.                
066400                                                                          
066500     IF NOT WS-NE-HAS-ERROR AND WS-NE-SAW-A-DIGIT                         
066600         COMPUTE WS-NE-RESULT =                                           
066700                 WS-NE-WHOLE-ACCUM + (WS-NE-FRAC-ACCUM / 100)             
066800         IF WS-NE-SIGN-SW = '-'                                           
066900             COMPUTE WS-NE-RESULT = WS-NE-RESULT * -1                     
067000         END-IF                                                           
067100     END-IF.                                                              
067200                                                                          
067300*    07/14/96 C RAZUMICH -- TRACE THE SCAN POSITION WHERE AN              
067400*    INVALID CHARACTER WAS HIT, FOR ABEND-AID DUMP FORMATTING.            
067500     IF WS-NE-HAS-ERROR                                                   
067600         MOVE WS-NE-SUB TO WS-NE-SUB-DISPLAY                              
067700         DISPLAY 'OAE000 -- NUMERIC EDIT FAILED AT POSITION '             
067800                 WS-NE-SUB-SIGN WS-NE-SUB-DIGITS                          
067900     END-IF.                                                              
068000                                                                          
068100 P21100-EXIT.                                                             
068200     EXIT.                                                                
068300                                                                          
068400 P21110-SCAN-ONE-CHAR.                                                    
068500                                                                          
068600     MOVE WS-NE-RAW (WS-NE-SUB:1) TO WS-NE-CHAR.                          
068700                                                                          
068800     EVALUATE TRUE                                                        
068900         WHEN WS-NE-CHAR = SPACE                                          
069000             SET WS-NE-SAW-TRAILING-PAD TO TRUE                           
069100                                                                          
069200         WHEN WS-NE-CHAR = '-' AND WS-NE-SUB = 1                          
069300             MOVE '-' TO WS-NE-SIGN-SW                                    
069400                                                                          
069500         WHEN WS-NE-CHAR = '+' AND WS-NE-SUB = 1                          
069600             MOVE '+' TO WS-NE-SIGN-SW                                    
069700                                                                          
069800         WHEN WS-NE-CHAR = '.'                                            
069900             IF WS-NE-DECIMAL-SEEN                                        
070000                 SET WS-NE-HAS-ERROR TO TRUE                              
070100             ELSE                                                         
070200                 SET WS-NE-DECIMAL-SEEN TO TRUE                           
070300             END-IF                                                       
070400                                                                          
070500         WHEN WS-NE-CHAR >= '0' AND WS-NE-CHAR <= '9'                     
070600             SET WS-NE-SAW-A-DIGIT TO TRUE                                
070700             PERFORM P21120-LOOKUP-DIGIT-VALUE THRU P21120-EXIT           
070800             IF WS-NE-DECIMAL-SEEN                                        
070900                 IF WS-NE-FRAC-DIGITS < 2                                 
071000                     ADD 1 TO WS-NE-FRAC-DIGITS                           
071100                     COMPUTE WS-NE-FRAC-ACCUM =                           
071200                         (WS-NE-FRAC-ACCUM * 10)                          
071300                             + WS-NE-DIGIT-VALUE                          
071400                 END-IF                                                   
071500             ELSE                                                         
071600                 COMPUTE WS-NE-WHOLE-ACCUM =                              
071700                     (WS-NE-WHOLE-ACCUM * 10) + WS-NE-DIGIT-VALUE         
071800             END-IF                                                       
071900                                                                          
072000         WHEN OTHER                                                       
072100             SET WS-NE-HAS-ERROR TO TRUE                                  
072200     END-EVALUATE.                                                        
072300                                                                          
072400 P21110-EXIT.                                                             
072500     EXIT.                                                                
072600                                                                          
072700*****************************************************************         
072800*    P21120 -- DIGIT-CHARACTER-TO-PACKED-VALUE TABLE LOOKUP     *         
072900*****************************************************************         
073000                                                                          
073100 P21120-LOOKUP-DIGIT-VALUE.                                               
073200                                                                          
073300     MOVE 1 TO WS-NE-DIGIT-SUB.                                           
073400                                                                          
073500     PERFORM P21130-SCAN-DIGIT-TABLE THRU P21130-EXIT                     
073600         UNTIL WS-DIGIT-CHAR (WS-NE-DIGIT-SUB) = WS-NE-CHAR.              
073700                                                                          
073800     COMPUTE WS-NE-DIGIT-VALUE = WS-NE-DIGIT-SUB - 1.                     
073900                                                                          
074000 P21120-EXIT.                                                             
074100     EXIT.                                                                
074200                                                                          
074300 P21130-SCAN-DIGIT-TABLE.                                                 
074400                                                                          
074500     ADD 1 TO WS-NE-DIGIT-SUB.                                            
074600                                                                          
074700 P21130-EXIT.                                                             
074800     EXIT.                                                                
074900     EJECT                                                                
075000*****************************************************************         
075100*    P22000 -- STATUS NORMALIZATION AND SYNONYM MAPPING         *         
075200*****************************************************************         
075300                                                                          
075400 P22000-NORMALIZE-STATUS.                                                 
075500                                                                          
075600     MOVE OAE-ORDI-STATUS TO WS-STAT-RAW                                  
075700                              OAE-ORDW-STATUS-RAW (WS-CUR-SUB).           
075800                                                                          
075900     INSPECT WS-STAT-RAW                                                  
076000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
076100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
076200                                                                          
076300     MOVE SPACES TO WS-STAT-CLEAN.                                        
076400     MOVE 1      TO WS-STAT-IN-SUB.                                       
076500     MOVE 1      TO WS-STAT-OUT-SUB.                                      
076600     SET WS-STAT-PREV-SPACE TO TRUE.                                      
076700                                                                          
076800     PERFORM P22100-COLLAPSE-ONE-CHAR THRU P22100-EXIT                    
076900         VARYING WS-STAT-IN-SUB FROM 1 BY 1                               
077000         UNTIL WS-STAT-IN-SUB > 12.                                       
077100                                                                          
077200     MOVE 1 TO WS-STAT-MAP-SUB.                                           
077300     SET WS-STAT-FOUND-SW TO FALSE.                                       
077400                                                                          
077500     PERFORM P22200-SCAN-STATUS-MAP THRU P22200-EXIT                      
077600         UNTIL WS-STAT-MAP-SUB > OAE-STAT-MAP-MAX                         
077700            OR WS-STAT-MAP-FOUND.                                         
077800                                                                          
077900     IF WS-STAT-MAP-FOUND                                                 
078000         MOVE OAE-STAT-CANON (WS-STAT-MAP-SUB)                            
078100                             TO OAE-ORDW-STATUS-CLEAN (WS-CUR-SUB)        
078200     ELSE                                                                 
078300         MOVE WS-STAT-CLEAN TO OAE-ORDW-STATUS-CLEAN (WS-CUR-SUB)         
078400     END-IF.                                                              
078500                                                                          
078600 P22000-EXIT.                                                             
078700     EXIT.                                                                
078800                                                                          
078900 P22100-COLLAPSE-ONE-CHAR.                                                
079000                                                                          
079100     IF WS-STAT-RAW (WS-STAT-IN-SUB:1) = SPACE                            
079200         IF NOT WS-STAT-PREV-SPACE                                        
079300             MOVE SPACE TO WS-STAT-CLEAN (WS-STAT-OUT-SUB:1)              
079400             ADD 1 TO WS-STAT-OUT-SUB                                     
079500             SET WS-STAT-PREV-SPACE TO TRUE                               
079600         END-IF                                                           
079700     ELSE                                                                 
079800         MOVE WS-STAT-RAW (WS-STAT-IN-SUB:1)                              
079900                         TO WS-STAT-CLEAN (WS-STAT-OUT-SUB:1)             
080000         ADD 1 TO WS-STAT-OUT-SUB                                         
080100         SET WS-STAT-PREV-SPACE TO FALSE                                  
080200     END-IF.                                                              
080300                                                                          
080400 P22100-EXIT.                                                             
080500     EXIT.                                                                
080600                                                                          
080700 P22200-SCAN-STATUS-MAP.                                                  
080800                                                                          
080900     IF OAE-STAT-RAW (WS-STAT-MAP-SUB) = WS-STAT-CLEAN                    
081000         SET WS-STAT-MAP-FOUND TO TRUE                                    
081100     ELSE                                                                 
081200         ADD 1 TO WS-STAT-MAP-SUB                                         
081300     END-IF.                                                              
081400                                                                          
081500 P22200-EXIT.                                                             
081600     EXIT.                                                                
081700     EJECT                                                                
081800*****************************************************************         
081900*    P23000 -- TEMPORAL ENGINEERING (CALL 'OAES01')             *         
082000*****************************************************************         
082100                                                                          
082200 P23000-PARSE-TIMESTAMP.                                                  
082300                                                                          
082400     MOVE OAE-ORDI-CREATED   TO OAE-S01-RAW-TIMESTAMP.                    
082500     MOVE SPACES             TO OAE-S01-DATE                              
082600                                 OAE-S01-MONTH-PERIOD                     
082700                                 OAE-S01-DOW-NAME.                        
082800     MOVE ZERO               TO OAE-S01-YEAR                              
082900                                 OAE-S01-MONTH-NUM                        
083000                                 OAE-S01-DAY                              
083100                                 OAE-S01-HOUR.                            
083200     SET OAE-S01-INVALID     TO TRUE.                                     
083300                                                                          
083400     CALL 'OAES01' USING OAE-S01-PARMS.                                   
083500                                                                          
083600     IF OAE-S01-VALID                                                     
083700         SET OAE-ORDW-TS-PRESENT (WS-CUR-SUB) TO TRUE                     
083800         MOVE OAE-ORDI-CREATED                                            
083900                    TO OAE-ORDW-CREATED-RAW (WS-CUR-SUB)                  
084000         MOVE OAE-ORDI-CREATED  TO OAE-ORDW-CREATED (WS-CUR-SUB)          
084100         MOVE OAE-S01-DATE      TO OAE-ORDW-DATE (WS-CUR-SUB)             
084200         MOVE OAE-S01-YEAR      TO OAE-ORDW-YEAR (WS-CUR-SUB)             
084300         MOVE OAE-S01-MONTH-PERIOD                                        
084400                    TO OAE-ORDW-MONTH-PERIOD (WS-CUR-SUB)                 
084500         MOVE OAE-S01-DOW-NAME  TO OAE-ORDW-DOW-NAME (WS-CUR-SUB)         
084600         MOVE OAE-S01-HOUR      TO OAE-ORDW-HOUR (WS-CUR-SUB)             
084700     ELSE                                                                 
084800         SET OAE-ORDW-TS-MISSING (WS-CUR-SUB) TO TRUE                     
084900         MOVE SPACES TO OAE-ORDW-CREATED-RAW (WS-CUR-SUB)                 
085000                        OAE-ORDW-CREATED (WS-CUR-SUB)                     
085100                        OAE-ORDW-DATE (WS-CUR-SUB)                        
085200                        OAE-ORDW-MONTH-PERIOD (WS-CUR-SUB)                
085300                        OAE-ORDW-DOW-NAME (WS-CUR-SUB)                    
085400         MOVE ZERO   TO OAE-ORDW-YEAR (WS-CUR-SUB)                        
085500                        OAE-ORDW-HOUR (WS-CUR-SUB)                        
085600     END-IF.                                                              
085700                                                                          
085800 P23000-EXIT.                                                             
085900     EXIT.                                                                
086000     EJECT                                                                
086100*****************************************************************         
086200*    P24000 -- VALUE-RANGE VALIDATION (ABEND ON VIOLATION)      *         
086300*****************************************************************         
086400                                                                          
086500 P24000-VALIDATE-RANGES.                                                  
086600                                                                          
086700     IF OAE-ORDW-AMOUNT-PRESENT (WS-CUR-SUB)                              
086800        AND OAE-ORDW-AMOUNT (WS-CUR-SUB) < ZERO                           
086900         MOVE 'P24000-VALIDATE-RANGES'    TO WOBE-PARAGRAPH               
087000         MOVE 'NEGATIVE ORDER AMOUNT NOT ALLOWED'                         
087100                                           TO WOBE-MESSAGE                
087200         MOVE WS-ORDERS-READ-COUNT   TO WS-ABEND-RECNO-DISPLAY            
087300         MOVE WS-ABEND-RECNO-DISPLAY TO WOBE-RECORD-NUMBER                
087400         PERFORM P99000-ABEND THRU P99000-EXIT                            
087500     END-IF.                                                              
087600                                                                          
087700     IF OAE-ORDW-QTY-PRESENT (WS-CUR-SUB)                                 
087800        AND OAE-ORDW-QTY (WS-CUR-SUB) < ZERO                              
087900         MOVE 'P24000-VALIDATE-RANGES'    TO WOBE-PARAGRAPH               
088000         MOVE 'NEGATIVE ORDER QUANTITY NOT ALLOWED'                       
088100                                           TO WOBE-MESSAGE                
088200         MOVE WS-ORDERS-READ-COUNT   TO WS-ABEND-RECNO-DISPLAY            
088300         MOVE WS-ABEND-RECNO-DISPLAY TO WOBE-RECORD-NUMBER                
088400         PERFORM P99000-ABEND THRU P99000-EXIT                            
088500     END-IF.                                                              
088600                                                                          
088700 P24000-EXIT.                                                             
088800     EXIT.                                                                
088900     EJECT                                                                
089000*****************************************************************         
089100*    P25000 -- MISSING-FIELD COUNTER ACCUMULATION               *         
089200*****************************************************************         
089300                                                                          
089400 P25000-ACCUM-MISSING.                                                    
089500                                                                          
089600     IF OAE-ORDW-AMOUNT-MISSING (WS-CUR-SUB)                              
089700         ADD 1 TO OAE-MISS-COUNT (OAE-AMOUNT-TRACKED-IX).                 
089800                                                                          
089900     IF OAE-ORDW-QTY-MISSING (WS-CUR-SUB)                                 
090000         ADD 1 TO OAE-MISS-COUNT (OAE-QTY-TRACKED-IX).                    
090100                                                                          
090200     IF OAE-ORDW-TS-MISSING (WS-CUR-SUB)                                  
090300         ADD 1 TO OAE-MISS-COUNT (OAE-CREATED-TRACKED-IX).                
090400                                                                          
090500     IF OAE-ORDW-USER-UNMATCHED (WS-CUR-SUB)                              
090600         ADD 1 TO OAE-MISS-COUNT (OAE-COUNTRY-TRACKED-IX).                
090700                                                                          
090800 P25000-EXIT.                                                             
090900     EXIT.                                                                
091000     EJECT                                                                
091100*****************************************************************         
091200*    P26000 -- LEFT-JOIN LOOKUP (CALL 'OAESP2')                 *         
091300*****************************************************************         
091400                                                                          
091500 P26000-LOOKUP-USER.                                                      
091600                                                                          
091700     MOVE OAE-ORDW-USER-ID (WS-CUR-SUB) TO OAE-SP2-USER-ID.               
091800     MOVE SPACES                        TO OAE-SP2-COUNTRY                
091900                                             OAE-SP2-SIGNUP.              
092000     SET OAE-SP2-NOT-MATCHED            TO TRUE.                          
092100                                                                          
092200     CALL 'OAESP2' USING OAE-SP2-PARMS                                    
092300                         OAE-USER-COUNT                                   
092400                         OAE-USER-ENTRY-TABLE.                            
092500                                                                          
092600     IF OAE-SP2-MATCHED                                                   
092700         SET OAE-ORDW-USER-MATCHED (WS-CUR-SUB) TO TRUE                   
092800         MOVE OAE-SP2-COUNTRY TO OAE-ORDW-COUNTRY (WS-CUR-SUB)            
092900         MOVE OAE-SP2-SIGNUP  TO OAE-ORDW-SIGNUP  (WS-CUR-SUB)            
093000         ADD 1 TO OAE-JOIN-MATCHED-COUNT                                  
093100     ELSE                                                                 
093200         SET OAE-ORDW-USER-UNMATCHED (WS-CUR-SUB) TO TRUE                 
093300         MOVE SPACES TO OAE-ORDW-COUNTRY (WS-CUR-SUB)                     
093400                        OAE-ORDW-SIGNUP  (WS-CUR-SUB)                     
093500         ADD 1 TO OAE-JOIN-UNMATCHED-CNT                                  
093600     END-IF.                                                              
093700                                                                          
093800 P26000-EXIT.                                                             
093900     EXIT.                                                                
094000     EJECT                                                                
094100*****************************************************************         
094200*                                                               *         
094300*    PARAGRAPH:  P30000-COMPUTE-PERCENTILES                     *         
094400*                                                               *         
094500*    FUNCTION :  BUILD THE NON-MISSING AMOUNT TABLE FROM THE    *         
094600*                ORDER WORK TABLE AND CALL OAESP1 FOR THE       *         
094700*                IQR BOUNDS AND THE WINSOR CAPS.                *         
094800*                                                               *         
094900*    CALLED BY:  P00000-MAINLINE                                *         
095000*                                                               *         
095100*****************************************************************         
095200                                                                          
095300 P30000-COMPUTE-PERCENTILES.                                              
095400                                                                          
095500     MOVE ZERO TO WS-NONMISS-COUNT.                                       
095600     MOVE 1    TO WS-CUR-SUB.                                             
095700                                                                          
095800     PERFORM P30100-COPY-ONE-AMOUNT THRU P30100-EXIT                      
095900         VARYING WS-CUR-SUB FROM 1 BY 1                                   
096000         UNTIL WS-CUR-SUB > OAE-ORDW-COUNT.                               
096100                                                                          
096200     MOVE WS-NONMISS-COUNT TO OAE-SP1-AMOUNT-COUNT.                       
096300                                                                          
096400     CALL 'OAESP1' USING OAE-SP1-PARMS OAE-SP1-AMOUNT-TABLE.              
096500                                                                          
096600 P30100-COPY-ONE-AMOUNT.                                                  
096700                                                                          
096800     IF OAE-ORDW-AMOUNT-PRESENT (WS-CUR-SUB)                              
096900         ADD 1 TO WS-NONMISS-COUNT                                        
097000         MOVE OAE-ORDW-AMOUNT (WS-CUR-SUB)                                
097100                         TO OAE-SP1-AMOUNT (WS-NONMISS-COUNT)             
097200     END-IF.                                                              
097300                                                                          
097400 P30100-EXIT.                                                             
097500     EXIT.                                                                
097600                                                                          
097700     EJECT                                                                
097800*****************************************************************         
097900*                                                               *         
098000*    PARAGRAPH:  P40000-WRITE-ANALYTICS                         *         
098100*                                                               *         
098200*    FUNCTION :  SECOND PASS OVER THE ORDER WORK TABLE.  FLAGS  *         
098300*                IQR OUTLIERS, WINSORIZES THE AMOUNT,           *         
098400*                WRITES ANALYTICS-OUT, AND ACCUMULATES THE      *         
098500*                PER-COUNTRY REVENUE CONTROL TOTALS.            *         
098600*                                                               *         
098700*    CALLED BY:  P00000-MAINLINE                                *         
098800*                                                               *         
098900*****************************************************************         
099000                                                                          
099100 P40000-WRITE-ANALYTICS.                                                  
099200                                                                          
099300     MOVE 1 TO WS-CUR-SUB.                                                
099400                                                                          
099500     PERFORM P40100-WRITE-ONE-RECORD THRU P40100-EXIT                     
099600         UNTIL WS-CUR-SUB > OAE-ORDW-COUNT.                               
099700                                                                          
099800 P40000-EXIT.                                                             
099900     EXIT.                                                                
100000                                                                          
100100 P40100-WRITE-ONE-RECORD.                                                 
100200                                                                          
100300     PERFORM P41000-APPLY-OUTLIER-WINSOR THRU P41000-EXIT.                
100400     PERFORM P42000-BUILD-ANALYTICS-REC  THRU P42000-EXIT.                
100500                                                                          
100600     WRITE ANALYTICS-OUT-REC FROM OAE-ANALYTICS-OUT-RECORD.               
100700     ADD 1 TO WS-ROWS-WRITTEN-COUNT.                                      
100800                                                                          
100900     PERFORM P43000-ACCUM-REVENUE         THRU P43000-EXIT.               
101000                                                                          
101100     ADD 1 TO WS-CUR-SUB.                                                 
101200                                                                          
101300 P40100-EXIT.                                                             
101400     EXIT.                                                                
101500                                                                          
101600*****************************************************************         
101700*    P41000 -- OUTLIER FLAG AND WINSORIZED AMOUNT               *         
101800*****************************************************************         
101900                                                                          
102000 P41000-APPLY-OUTLIER-WINSOR.                                             
102100                                                                          
102200     IF OAE-ORDW-AMOUNT-MISSING (WS-CUR-SUB)                              
102300         SET OAE-ORDW-NOT-OUTLIER (WS-CUR-SUB) TO TRUE                    
102400         MOVE ZERO TO OAE-ORDW-AMOUNT-WINSOR (WS-CUR-SUB)                 
102500         GO TO P41000-EXIT.                                               
102600                                                                          
102700     IF OAE-ORDW-AMOUNT (WS-CUR-SUB) < OAE-SP1-IQR-LO                     
102800        OR OAE-ORDW-AMOUNT (WS-CUR-SUB) > OAE-SP1-IQR-HI                  
102900         SET OAE-ORDW-IS-OUTLIER (WS-CUR-SUB) TO TRUE                     
103000     ELSE                                                                 
103100         SET OAE-ORDW-NOT-OUTLIER (WS-CUR-SUB) TO TRUE                    
103200     END-IF.                                                              
103300                                                                          
103400*    09/18/07 PBR -- WAS MOVE OAE-SP1-P01/P99 DIRECT TO THE               
103500*    2-DECIMAL WINSOR FIELD; THE 4-DECIMAL PERCENTILE TRUNCATED           
103600*    INSTEAD OF ROUNDING.  CHANGED TO COMPUTE ... ROUNDED.                
103700     EVALUATE TRUE                                                        
103800         WHEN OAE-ORDW-AMOUNT (WS-CUR-SUB) < OAE-SP1-P01                  
103900             COMPUTE OAE-ORDW-AMOUNT-WINSOR (WS-CUR-SUB)                  
104000                 ROUNDED = OAE-SP1-P01                                    
104100         WHEN OAE-ORDW-AMOUNT (WS-CUR-SUB) > OAE-SP1-P99                  
104200             COMPUTE OAE-ORDW-AMOUNT-WINSOR (WS-CUR-SUB)                  
104300                 ROUNDED = OAE-SP1-P99                                    
104400         WHEN OTHER                                                       
104500             MOVE OAE-ORDW-AMOUNT (WS-CUR-SUB)                            
104600                 TO OAE-ORDW-AMOUNT-WINSOR (WS-CUR-SUB)                   
104700     END-EVALUATE.                                                        
104800                                                                          
104900 P41000-EXIT.                                                             
105000     EXIT.                                                                
105100                                                                          
105200*****************************************************************         
105300*    P42000 -- ASSEMBLE THE ANALYTICS-OUT RECORD                *         
105400*****************************************************************         
105500                                                                          
105600 P42000-BUILD-ANALYTICS-REC.                                              
105700                                                                          
105800     MOVE OAE-ORDW-ORDER-ID   (WS-CUR-SUB) TO OAE-ANLO-ORDER-ID.          
105900     MOVE OAE-ORDW-USER-ID    (WS-CUR-SUB) TO OAE-ANLO-USER-ID.           
106000     MOVE OAE-ORDW-AMOUNT     (WS-CUR-SUB) TO OAE-ANLO-AMOUNT.            
106100     MOVE OAE-ORDW-QTY        (WS-CUR-SUB) TO OAE-ANLO-QTY.               
106200     MOVE OAE-ORDW-CREATED    (WS-CUR-SUB) TO OAE-ANLO-CREATED.           
106300     MOVE OAE-ORDW-DATE       (WS-CUR-SUB) TO OAE-ANLO-DATE.              
106400     MOVE OAE-ORDW-YEAR       (WS-CUR-SUB) TO OAE-ANLO-YEAR.              
106500     MOVE OAE-ORDW-MONTH-PERIOD (WS-CUR-SUB) TO OAE-ANLO-MONTH.           
106600     MOVE OAE-ORDW-DOW-NAME   (WS-CUR-SUB) TO OAE-ANLO-DOW.               
106700     MOVE OAE-ORDW-HOUR       (WS-CUR-SUB) TO OAE-ANLO-HOUR.              
106800     MOVE OAE-ORDW-STATUS-CLEAN (WS-CUR-SUB)                              
106900                    TO OAE-ANLO-STATUS-CLEAN.                             
107000     MOVE OAE-ORDW-COUNTRY    (WS-CUR-SUB) TO OAE-ANLO-COUNTRY.           
107100     MOVE OAE-ORDW-SIGNUP     (WS-CUR-SUB) TO OAE-ANLO-SIGNUP.            
107200     MOVE OAE-ORDW-AMOUNT-WINSOR (WS-CUR-SUB)                             
107300                    TO OAE-ANLO-AMOUNT-WINSOR.                            
107400*    09/18/07 PBR -- SPACES-THEN-CONDITIONAL-Y LEFT THE NON-              
107500*    FLAGGED CASE BLANK, NOT 'N'; ANALYTICS-OUT'S FLAG BYTES              
107600*    ARE A CLOSED Y/N DOMAIN SO EVERY PATH MUST SET ONE OR                
107700*    THE OTHER.  CHANGED TO IF/ELSE AGAINST THE 88-LEVELS.                
107800     IF OAE-ORDW-AMOUNT-MISSING (WS-CUR-SUB)                              
107900         MOVE 'Y' TO OAE-ANLO-AMOUNT-MISS                                 
108000     ELSE                                                                 
108100         MOVE 'N' TO OAE-ANLO-AMOUNT-MISS                                 
108200     END-IF.                                                              
108300     IF OAE-ORDW-QTY-MISSING (WS-CUR-SUB)                                 
108400         MOVE 'Y' TO OAE-ANLO-QTY-MISS                                    
108500     ELSE                                                                 
108600         MOVE 'N' TO OAE-ANLO-QTY-MISS                                    
108700     END-IF.                                                              
108800     IF OAE-ORDW-TS-MISSING (WS-CUR-SUB)                                  
108900         MOVE 'Y' TO OAE-ANLO-TS-MISS                                     
109000     ELSE                                                                 
109100         MOVE 'N' TO OAE-ANLO-TS-MISS                                     
109200     END-IF.                                                              
109300     IF OAE-ORDW-IS-OUTLIER (WS-CUR-SUB)                                  
109400         MOVE 'Y' TO OAE-ANLO-OUTLIER-FLAG                                
109500     ELSE                                                                 
109600         MOVE 'N' TO OAE-ANLO-OUTLIER-FLAG                                
109700     END-IF.                                                              
109800                                                                          
109900 P42000-EXIT.                                                             
110000     EXIT.                                                                
110100                                                                          
110200*****************************************************************         
110300*    P43000 -- ACCUMULATE REVENUE-BY-COUNTRY CONTROL TOTALS     *         
110400*****************************************************************         
110500                                                                          
110600 P43000-ACCUM-REVENUE.                                                    
110700                                                                          
110800     IF OAE-ORDW-USER-MATCHED (WS-CUR-SUB)                                
110900         MOVE OAE-ORDW-COUNTRY (WS-CUR-SUB) TO WS-CS-TEMP-NAME            
111000     ELSE                                                                 
111100         MOVE '*UNMATCHED*'                 TO WS-CS-TEMP-NAME            
111200     END-IF.                                                              
111300                                                                          
111400     MOVE 1 TO WS-CS-I.                                                   
111500     SET WS-STAT-FOUND-SW TO FALSE.                                       
111600                                                                          
111700     PERFORM P43100-SCAN-COUNTRY-TABLE THRU P43100-EXIT                   
111800         UNTIL WS-CS-I > OAE-CTRY-COUNT                                   
111900            OR WS-STAT-MAP-FOUND.                                         
112000                                                                          
112100     IF NOT WS-STAT-MAP-FOUND                                             
112200         ADD 1 TO OAE-CTRY-COUNT                                          
112300         MOVE WS-CS-TEMP-NAME TO OAE-CTRY-NAME (OAE-CTRY-COUNT)           
112400         MOVE ZERO TO OAE-CTRY-ORDER-CNT (OAE-CTRY-COUNT)                 
112500                       OAE-CTRY-REVENUE (OAE-CTRY-COUNT)                  
112600         MOVE OAE-CTRY-COUNT   TO WS-CS-I                                 
112700     END-IF.                                                              
112800                                                                          
112900     ADD 1 TO OAE-CTRY-ORDER-CNT (WS-CS-I).                               
113000     ADD 1 TO OAE-REV-GRAND-ORDERS.                                       
113100                                                                          
113200     IF OAE-ORDW-AMOUNT-PRESENT (WS-CUR-SUB)                              
113300         ADD OAE-ORDW-AMOUNT (WS-CUR-SUB)                                 
113400                             TO OAE-CTRY-REVENUE (WS-CS-I)                
113500         ADD OAE-ORDW-AMOUNT (WS-CUR-SUB)                                 
113600                             TO OAE-REV-GRAND-REVENUE                     
113700     END-IF.                                                              
113800                                                                          
113900 P43000-EXIT.                                                             
114000     EXIT.                                                                
114100                                                                          
114200 P43100-SCAN-COUNTRY-TABLE.                                               
114300                                                                          
114400     IF OAE-CTRY-NAME (WS-CS-I) = WS-CS-TEMP-NAME                         
114500         SET WS-STAT-MAP-FOUND TO TRUE                                    
114600     ELSE                                                                 
114700         ADD 1 TO WS-CS-I                                                 
114800     END-IF.                                                              
114900                                                                          
115000 P43100-EXIT.                                                             
115100     EXIT.                                                                
115200     EJECT                                                                
115300*****************************************************************         
115400*                                                               *         
115500*    PARAGRAPH:  P50000-WRITE-MISSINGNESS-RPT                   *         
115600*                                                               *         
115700*    FUNCTION :  COMPUTE MISSING RATES, SORT THE FOUR           *         
115800*                TRACKED FIELDS BY RATE DESCENDING (STRAIGHT    *         
115900*                INSERTION), AND PRINT THE REPORT.              *         
116000*                                                               *         
116100*    CALLED BY:  P00000-MAINLINE                                *         
116200*                                                               *         
116300*****************************************************************         
116400                                                                          
116500 P50000-WRITE-MISSINGNESS-RPT.                                            
116600                                                                          
116700     MOVE 1 TO WS-MS-I.                                                   
116800                                                                          
116900     PERFORM P50100-CALC-ONE-RATE THRU P50100-EXIT                        
117000         VARYING WS-MS-I FROM 1 BY 1                                      
117100         UNTIL WS-MS-I > OAE-MISS-FIELD-MAX.                              
117200                                                                          
117300     PERFORM P50200-SORT-OUTER THRU P50200-EXIT                           
117400         VARYING WS-MS-I FROM 2 BY 1                                      
117500         UNTIL WS-MS-I > OAE-MISS-FIELD-MAX.                              
117600                                                                          
117700     WRITE MISSINGNESS-RPT-REC FROM WS-MISS-RPT-TITLE.                    
117800     WRITE MISSINGNESS-RPT-REC FROM WS-MISS-RPT-HEADING.                  
117900                                                                          
118000     MOVE 1 TO WS-MS-I.                                                   
118100                                                                          
118200     PERFORM P50300-PRINT-ONE-LINE THRU P50300-EXIT                       
118300         VARYING WS-MS-I FROM 1 BY 1                                      
118400         UNTIL WS-MS-I > OAE-MISS-FIELD-MAX.                              
118500                                                                          
118600 P50000-EXIT.                                                             
118700     EXIT.                                                                
118800                                                                          
118900 P50100-CALC-ONE-RATE.                                                    
119000                                                                          
119100     IF WS-ORDERS-READ-COUNT = ZERO                                       
119200         MOVE ZERO TO OAE-MISS-RATE (WS-MS-I)                             
119300     ELSE                                                                 
119400         COMPUTE OAE-MISS-RATE (WS-MS-I) ROUNDED =                        
119500                 OAE-MISS-COUNT (WS-MS-I) / WS-ORDERS-READ-COUNT          
119600     END-IF.                                                              
119700                                                                          
119800 P50100-EXIT.                                                             
119900     EXIT.                                                                
120000                                                                          
120100 P50200-SORT-OUTER.                                                       
120200                                                                          
120300     MOVE OAE-MISS-FIELD-NAME (WS-MS-I) TO WS-MS-TEMP-NAME.               
120400     MOVE OAE-MISS-COUNT      (WS-MS-I) TO WS-MS-TEMP-COUNT.              
120500     MOVE OAE-MISS-RATE       (WS-MS-I) TO WS-MS-TEMP-RATE.               
120600     MOVE WS-MS-I                       TO WS-MS-J.                       
120700                                                                          
120800     PERFORM P50210-SHIFT-LOOP THRU P50210-EXIT                           
120900         UNTIL WS-MS-J < 2                                                
121000         OR OAE-MISS-RATE (WS-MS-J - 1) NOT < WS-MS-TEMP-RATE.            
121100                                                                          
121200     MOVE WS-MS-TEMP-NAME  TO OAE-MISS-FIELD-NAME (WS-MS-J).              
121300     MOVE WS-MS-TEMP-COUNT TO OAE-MISS-COUNT      (WS-MS-J).              
121400     MOVE WS-MS-TEMP-RATE  TO OAE-MISS-RATE       (WS-MS-J).              
121500                                                                          
121600 P50200-EXIT.                                                             
121700     EXIT.                                                                
121800                                                                          
121900 P50210-SHIFT-LOOP.                                                       
122000                                                                          
122100     MOVE OAE-MISS-FIELD-NAME (WS-MS-J - 1)                               
122200                         TO OAE-MISS-FIELD-NAME (WS-MS-J).                
122300     MOVE OAE-MISS-COUNT      (WS-MS-J - 1)                               
122400                         TO OAE-MISS-COUNT      (WS-MS-J).                
122500     MOVE OAE-MISS-RATE       (WS-MS-J - 1)                               
122600                         TO OAE-MISS-RATE       (WS-MS-J).                
122700     SUBTRACT 1 FROM WS-MS-J.                                             
122800                                                                          
122900 P50210-EXIT.                                                             
123000     EXIT.                                                                
123100                                                                          
123200 P50300-PRINT-ONE-LINE.                                                   
123300                                                                          
123400     MOVE OAE-MISS-FIELD-NAME (WS-MS-I) TO WS-MD-FIELD.                   
123500     MOVE OAE-MISS-COUNT      (WS-MS-I) TO WS-MD-COUNT.                   
123600     MOVE OAE-MISS-RATE       (WS-MS-I) TO WS-MD-RATE.                    
123700                                                                          
123800     WRITE MISSINGNESS-RPT-REC FROM WS-MISS-RPT-DETAIL.                   
123900                                                                          
124000 P50300-EXIT.                                                             
124100     EXIT.                                                                
124200     EJECT                                                                
124300*****************************************************************         
124400*                                                               *         
124500*    PARAGRAPH:  P60000-WRITE-REVENUE-RPT                       *         
124600*                                                               *         
124700*    FUNCTION :  SORT THE COUNTRY CONTROL-TOTAL TABLE BY        *         
124800*                REVENUE DESCENDING (STRAIGHT INSERTION) AND    *         
124900*                PRINT THE REVENUE-BY-COUNTRY REPORT WITH A     *         
125000*                GRAND-TOTAL LINE.                              *         
125100*                                                               *         
125200*    CALLED BY:  P00000-MAINLINE                                *         
125300*                                                               *         
125400*****************************************************************         
125500                                                                          
125600 P60000-WRITE-REVENUE-RPT.                                                
125700                                                                          
125800     IF OAE-CTRY-COUNT > 1                                                
125900         PERFORM P60100-SORT-OUTER THRU P60100-EXIT                       
126000             VARYING WS-CS-I FROM 2 BY 1                                  
126100             UNTIL WS-CS-I > OAE-CTRY-COUNT                               
126200     END-IF.                                                              
126300                                                                          
126400     WRITE REVENUE-RPT-REC FROM WS-REV-RPT-TITLE.                         
126500     WRITE REVENUE-RPT-REC FROM WS-REV-RPT-HEADING.                       
126600                                                                          
126700     MOVE 1 TO WS-CS-I.                                                   
126800                                                                          
126900     PERFORM P60200-PRINT-ONE-LINE THRU P60200-EXIT                       
127000         VARYING WS-CS-I FROM 1 BY 1                                      
127100         UNTIL WS-CS-I > OAE-CTRY-COUNT.                                  
127200                                                                          
127300     MOVE OAE-REV-GRAND-ORDERS  TO WS-RT-COUNT.                           
127400     MOVE OAE-REV-GRAND-REVENUE TO WS-RT-REVENUE.                         
127500                                                                          
127600     WRITE REVENUE-RPT-REC FROM WS-REV-RPT-TOTAL-LINE.                    
127700                                                                          
127800 P60000-EXIT.                                                             
127900     EXIT.                                                                
128000                                                                          
128100 P60100-SORT-OUTER.                                                       
128200                                                                          
128300     MOVE OAE-CTRY-NAME       (WS-CS-I) TO WS-CS-TEMP-NAME.               
128400     MOVE OAE-CTRY-ORDER-CNT  (WS-CS-I) TO WS-CS-TEMP-COUNT.              
128500     MOVE OAE-CTRY-REVENUE    (WS-CS-I) TO WS-CS-TEMP-REVENUE.            
128600     MOVE WS-CS-I                       TO WS-CS-J.                       
128700                                                                          
128800     PERFORM P60110-SHIFT-LOOP THRU P60110-EXIT                           
128900         UNTIL WS-CS-J < 2                                                
129000         OR OAE-CTRY-REVENUE (WS-CS-J - 1)                                
129100                NOT < WS-CS-TEMP-REVENUE.                                 
129200                                                                          
129300     MOVE WS-CS-TEMP-NAME    TO OAE-CTRY-NAME       (WS-CS-J).            
129400     MOVE WS-CS-TEMP-COUNT   TO OAE-CTRY-ORDER-CNT  (WS-CS-J).            
129500     MOVE WS-CS-TEMP-REVENUE TO OAE-CTRY-REVENUE    (WS-CS-J).            
129600                                                                          
129700 P60100-EXIT.                                                             
129800     EXIT.                                                                
129900                                                                          
130000 P60110-SHIFT-LOOP.                                                       
130100                                                                          
130200     MOVE OAE-CTRY-NAME      (WS-CS-J - 1)                                
130300                         TO OAE-CTRY-NAME      (WS-CS-J).                 
130400     MOVE OAE-CTRY-ORDER-CNT (WS-CS-J - 1)                                
130500                         TO OAE-CTRY-ORDER-CNT (WS-CS-J).                 
130600     MOVE OAE-CTRY-REVENUE   (WS-CS-J - 1)                                
130700                         TO OAE-CTRY-REVENUE   (WS-CS-J).                 
130800     SUBTRACT 1 FROM WS-CS-J.                                             
130900                                                                          
131000 P60110-EXIT.                                                             
131100     EXIT.                                                                
131200                                                                          
131300 P60200-PRINT-ONE-LINE.                                                   
131400                                                                          
131500     MOVE OAE-CTRY-NAME      (WS-CS-I) TO WS-RV-COUNTRY.                  
131600     MOVE OAE-CTRY-ORDER-CNT (WS-CS-I) TO WS-RV-COUNT.                    
131700     MOVE OAE-CTRY-REVENUE   (WS-CS-I) TO WS-RV-REVENUE.                  
131800                                                                          
131900     WRITE REVENUE-RPT-REC FROM WS-REV-RPT-DETAIL.                        
132000                                                                          
132100 P60200-EXIT.                                                             
132200     EXIT.                                                                
132300     EJECT                                                                
132400*****************************************************************         
132500*                                                               *         
132600*    PARAGRAPH:  P70000-WRITE-RUN-META                          *         
132700*                                                               *         
132800*    FUNCTION :  WRITE ROW COUNTS AND THE COUNTRY MATCH         *         
132900*                RATE TO THE RUN-METADATA FILE.                 *         
133000*                                                               *         
133100*    CALLED BY:  P00000-MAINLINE                                *         
133200*                                                               *         
133300*****************************************************************         
133400                                                                          
133500 P70000-WRITE-RUN-META.                                                   
133600                                                                          
133700     MOVE WS-USERS-READ-COUNT       TO OAE-RM-USERS-IN.                   
133800     MOVE WS-ORDERS-READ-COUNT      TO OAE-RM-ORDERS-IN.                  
133900     MOVE WS-ROWS-WRITTEN-COUNT     TO OAE-RM-ROWS-OUT.                   
134000     MOVE OAE-MISS-COUNT (OAE-CREATED-TRACKED-IX)                         
134100                                     TO OAE-RM-MISSING-TS-CNT.            
134200                                                                          
134300     IF WS-ORDERS-READ-COUNT = ZERO                                       
134400         MOVE ZERO TO OAE-JOIN-MATCH-RATE                                 
134500     ELSE                                                                 
134600         COMPUTE OAE-JOIN-MATCH-RATE ROUNDED =                            
134700             1 - (OAE-JOIN-UNMATCHED-CNT / WS-ORDERS-READ-COUNT)          
134800     END-IF.                                                              
134900                                                                          
135000     MOVE OAE-JOIN-MATCH-RATE       TO OAE-RM-MATCH-RATE.                 
135100                                                                          
135200     MOVE OAE-RM-ORDERS-IN          TO WRM-ORDERS-IN.                     
135300     MOVE OAE-RM-USERS-IN           TO WRM-USERS-IN.                      
135400     MOVE OAE-RM-ROWS-OUT           TO WRM-ROWS-OUT.                      
135500     MOVE OAE-RM-MISSING-TS-CNT     TO WRM-MISSING-TS.                    
135600     MOVE OAE-RM-MATCH-RATE         TO WRM-MATCH-RATE.                    
135700                                                                          
135800     WRITE RUN-META-OUT-REC FROM WS-OAE-RUN-META-LINE.                    
135900                                                                          
136000     EJECT                                                                
136100*****************************************************************         
136200*                                                               *         
136300*    PARAGRAPH:  P99000-ABEND                                   *         
136400*                                                               *         
136500*    FUNCTION :  COMMON FAIL-FAST PARAGRAPH FOR VALIDATION      *         
136600*                FAILURES.  DISPLAYS THE BOXED ERROR MESSAGE,   *         
136700*                SETS A NON-ZERO RETURN CODE, AND ENDS THE RUN. *         
136800*                                                               *         
136900*    CALLED BY:  P10200-CHECK-DUP-USER, P20000-PROCESS-ORDERS,  *         
137000*                P10000-LOAD-USERS, P24000-VALIDATE-RANGES      *         
137100*                                                               *         
137200*****************************************************************         
137300                                                                          
137400 P99000-ABEND.                                                            
137500                                                                          
137600     MOVE WEA-ERROR-01 TO WEA-ERROR-07-TEXT.                              
137700     DISPLAY WEA-ERROR-01.                                                
137800     DISPLAY WEA-ERROR-02.                                                
137900     DISPLAY WEA-ERROR-03.                                                
138000     DISPLAY WEA-ERROR-04.                                                
138100     DISPLAY WEA-ERROR-05.                                                
138200     DISPLAY WS-OAE-BATCH-ERROR-01.                                       
138300     DISPLAY WS-OAE-BATCH-ERROR-02.                                       
138400                                                                          
138500     MOVE 16 TO WS-RETURN-CODE.                                           
138600     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
138700                                                                          
138800     CLOSE ORDER-IN                                                       
138900           USER-IN                                                        
139000           ANALYTICS-OUT                                                  
139100           MISSINGNESS-RPT                                                
139200           REVENUE-RPT                                                    
139300           RUN-META-OUT.                                                  
139400                                                                          
139500     STOP RUN.                                                            
139600                                                                          
139700 P99000-EXIT.                                                             
139800     EXIT.                                                                
