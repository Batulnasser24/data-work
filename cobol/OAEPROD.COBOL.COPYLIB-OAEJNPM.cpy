000100******************************************************************        
000200*    OAESP2 PARAMETER PASS AREA -- USER-TABLE JOIN LOOKUP        *        
000300******************************************************************        
000400                                                                          
000500 01  OAE-SP2-PARMS.                                                       
000600     05  OAE-SP2-USER-ID         PIC X(10)   VALUE SPACES.                
000700     05  OAE-SP2-COUNTRY         PIC X(20)   VALUE SPACES.                
000800     05  OAE-SP2-SIGNUP          PIC X(10)   VALUE SPACES.                
000900     05  OAE-SP2-FOUND-SW        PIC X(01)   VALUE 'N'.                   
001000         88  OAE-SP2-MATCHED                 VALUE 'Y'.                   
001100         88  OAE-SP2-NOT-MATCHED             VALUE 'N'.                   
