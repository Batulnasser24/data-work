000100******************************************************************        
000200*    ORDER ANALYTICS EXTRACT (OAE)                               *        
000300*                                                                *        
000400*    ANALYTICS-OUT  -- LINE SEQUENTIAL OUTPUT RECORD (DDNAME     *        
000500*    ANALOUT).  ONE RECORD WRITTEN PER ORDER-IN RECORD BY        *        
000600*    P40000-WRITE-ANALYTICS.  AMOUNT FIELDS ARE ZONED DISPLAY    *        
000700*    (NOT COMP-3) BECAUSE THIS IS A PRINTABLE SEQUENTIAL EXTRACT,*        
000800*    NOT A DB2 OR IMS RECORD -- A DOWNSTREAM JOB CAN READ IT     *        
000900*    WITH NO UNPACKING.                                          *        
001000******************************************************************        
001100                                                                          
001200 01  OAE-ANALYTICS-OUT-RECORD.                                            
001300     05  OAE-ANLO-ORDER-ID       PIC X(10).                               
001400     05  OAE-ANLO-USER-ID        PIC X(10).                               
001500     05  OAE-ANLO-AMOUNT         PIC S9(09)V99.                           
001600     05  OAE-ANLO-AMOUNT-MISS    PIC X(01).                               
001700         88  OAE-ANLO-AMOUNT-WAS-MISSING    VALUE 'Y'.                    
001800     05  OAE-ANLO-QTY            PIC S9(06).                              
001900     05  OAE-ANLO-QTY-MISS       PIC X(01).                               
002000         88  OAE-ANLO-QTY-WAS-MISSING       VALUE 'Y'.                    
002100     05  OAE-ANLO-CREATED        PIC X(19).                               
002200     05  OAE-ANLO-CREATED-R      REDEFINES OAE-ANLO-CREATED.              
002300         10  OAE-ANLO-CR-DATE    PIC X(10).                               
002400         10  FILLER              PIC X(01).                               
002500         10  OAE-ANLO-CR-TIME    PIC X(08).                               
002600     05  OAE-ANLO-TS-MISS        PIC X(01).                               
002700         88  OAE-ANLO-TS-WAS-MISSING        VALUE 'Y'.                    
002800     05  OAE-ANLO-DATE           PIC X(10).                               
002900     05  OAE-ANLO-YEAR           PIC 9(04).                               
003000     05  OAE-ANLO-MONTH          PIC X(07).                               
003100     05  OAE-ANLO-DOW            PIC X(09).                               
003200     05  OAE-ANLO-HOUR           PIC 9(02).                               
003300     05  OAE-ANLO-STATUS-CLEAN   PIC X(12).                               
003400     05  OAE-ANLO-COUNTRY        PIC X(20).                               
003500     05  OAE-ANLO-SIGNUP         PIC X(10).                               
003600     05  OAE-ANLO-AMOUNT-WINSOR  PIC S9(09)V99.                           
003700     05  OAE-ANLO-OUTLIER-FLAG   PIC X(01).                               
003800         88  OAE-ANLO-IS-OUTLIER            VALUE 'Y'.                    
003900     05  FILLER                  PIC X(14).                               
