000100******************************************************************        
000200* RAW ORDER RECORD  -- LINE SEQUENTIAL INPUT (DDNAME ORDERIN)    *        
000300*                                                                *        
000400* ONE RECORD PER ORDER AS RECEIVED FROM THE UPSTREAM ORDER       *        
000500* CAPTURE FEED.  AMOUNT, QUANTITY AND THE CREATED TIMESTAMP      *        
000600* ARRIVE AS FREE TEXT AND ARE NOT TRUSTED UNTIL P21000-ENFORCE-  *        
000700* SCHEMA AND P23000-PARSE-CREATED-DATE HAVE VALIDATED THEM.      *        
000800******************************************************************        
000900 01  OAE-ORDER-IN-RECORD.                                                 
001000     05  OAE-ORDI-ORDER-ID       PIC X(10).                               
001100     05  OAE-ORDI-USER-ID        PIC X(10).                               
001200     05  OAE-ORDI-AMOUNT         PIC X(12).                               
001300     05  OAE-ORDI-QTY            PIC X(06).                               
001400     05  OAE-ORDI-CREATED        PIC X(19).                               
001500     05  OAE-ORDI-STATUS         PIC X(12).                               
001600     05  FILLER                  PIC X(11).                               
