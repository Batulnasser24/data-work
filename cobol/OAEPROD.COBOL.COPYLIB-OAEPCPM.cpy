000100******************************************************************        
000200* OAESP1 PARAMETER PASS AREA -- IQR / WINSOR CALCULATION         *        
000300*                                                                *        
000400* OAE-SP1-AMOUNT-TABLE IS FILLED BY OAE000 FROM THE NON-         *        
000500* MISSING AMOUNTS IN OAE-ORDER-TABLE BEFORE THE CALL; OAESP1     *        
000600* SORTS IT IN PLACE (STRAIGHT INSERTION -- NO SORT VERB) AND     *        
000700* RETURNS THE SIX BOUND FIELDS BELOW.                            *        
000800******************************************************************        
000900                                                                          
001000 01  OAE-SP1-PARMS.                                                       
001100     05  OAE-SP1-AMOUNT-COUNT    PIC S9(05)    COMP-3 VALUE ZERO.         
001200     05  OAE-SP1-Q1              PIC S9(09)V9999 COMP-3                   
001300                                 VALUE ZERO.                              
001400     05  OAE-SP1-Q3              PIC S9(09)V9999 COMP-3                   
001500                                 VALUE ZERO.                              
001600     05  OAE-SP1-IQR-LO          PIC S9(09)V9999 COMP-3                   
001700                                 VALUE ZERO.                              
001800     05  OAE-SP1-IQR-HI          PIC S9(09)V9999 COMP-3                   
001900                                 VALUE ZERO.                              
002000     05  OAE-SP1-P01             PIC S9(09)V9999 COMP-3                   
002100                                 VALUE ZERO.                              
002200     05  OAE-SP1-P99             PIC S9(09)V9999 COMP-3                   
002300                                 VALUE ZERO.                              
002400     05  OAE-SP1-RETURN-CODE     PIC X(04)     VALUE '0000'.              
002500                                                                          
002600 01  OAE-SP1-AMOUNT-TABLE.                                                
002700     05  OAE-SP1-AMOUNT          OCCURS 20000 TIMES                       
002800                                 PIC S9(09)V99 COMP-3.                    
