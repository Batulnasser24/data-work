000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  OAESP2.                                                     
000300 AUTHOR. J SABOL.                                                         
000400 INSTALLATION. OAE PRODUCTION SYSTEMS.                                    
000500 DATE-WRITTEN. 09/10/92.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. OAE PRODUCTION -- AUTHORIZED MAINTENANCE ONLY.                 
000800*                                                                         
000900*****************************************************************         
001000*                 ORDER ANALYTICS EXTRACT (OAE)                 *         
001100*                       COMPUWARE CORPORATION                   *         
001200*                                                                *        
001300* PROGRAM :   OAESP2                                            *         
001400* TRANS   :   N/A                                               *         
001500* MAPSET  :   N/A                                               *         
001600*                                                                *        
001700* FUNCTION:   CALLED SUBROUTINE FOR THE ORDER ANALYTICS EXTRACT.*         
001800*             PERFORMS THE USER-COUNTRY LEFT-JOIN LOOKUP.       *         
001900*             GIVEN AN ORDER'S USER-ID, SCANS THE IN-MEMORY     *         
002000*             USER TABLE BUILT BY THE CALLING PROGRAM'S         *         
002100*             P10000-LOAD-USERS AND RETURNS THE MATCHING        *         
002200*             COUNTRY AND SIGNUP DATE.                          *         
002300*             WHEN NO ENTRY MATCHES, COUNTRY AND SIGNUP ARE     *         
002400*             RETURNED BLANK AND THE FOUND-SWITCH IS SET TO     *         
002500*             'N' -- THE CALLING PROGRAM TREATS THIS AS A       *         
002600*             LEFT-JOIN NON-MATCH, NOT AN ERROR.                *         
002700*                                                                *        
002800* FILES   :   NONE -- USER TABLE IS PASSED BY REFERENCE         *         
002900*                                                                *        
003000* TRANSACTIONS GENERATED:                                       *         
003100*             NONE                                              *         
003200*                                                                *        
003300* PFKEYS  :   NONE                                              *         
003400*                                                                *        
003500*****************************************************************         
003600*             PROGRAM CHANGE LOG                                *         
003700*             -------------------                               *         
003800*                                                                *        
003900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
004000*  --------   --------------------  --------------------------  *         
004100*  09/10/92   J SABOL               INITIAL VERSION -- REPLACES *         
004200*                                   THE OLD DB2 USERID-TABLE    *         
004300*                                   QUERY WITH A LINEAR SCAN OF *         
004400*                                   THE IN-MEMORY USER TABLE;   *         
004500*                                   NO DB2 IN THIS SUITE.       *         
004600*  04/12/96   P BARON               NOT-FOUND IS NO LONGER AN   *         
004700*                                   ERROR CONDITION -- REQUEST  *         
004800*                                   FROM ANALYTICS TEAM TO      *         
004900*                                   TREAT UNMATCHED ORDERS AS A *         
005000*                                   LEFT-JOIN, NOT A REJECT.    *         
005100*  01/21/99   S KING                Y2K REMEDIATION -- SIGNUP   *         
005200*                                   DATE CARRIED AS X(10) TEXT, *         
005300*                                   4-DIGIT YEAR CONFIRMED.     *         
005400*  11/06/02   J SABOL               FIXED INCORRECT INITIALIZA- *         
005500*                                   TION OF THE FOUND-SWITCH ON *         
005600*                                   ENTRY -- A STALE 'Y' FROM A *         
005700*                                   PRIOR CALL COULD SURVIVE AN *         
005800*                                   EMPTY TABLE.                *         
005900*                                                                *        
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500 DATA DIVISION.                                                           
006600     EJECT                                                                
006700 WORKING-STORAGE SECTION.                                                 
006800                                                                          
006900*****************************************************************         
007000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, SWITCHES)                *         
007100*****************************************************************         
007200 77  WS-SP2-SUB                  PIC S9(5) COMP VALUE 0.                  
007300                                                                          
007400 01  WS-SP2-SWITCHES.                                                     
007500     05  WS-SP2-DONE-SW          PIC X     VALUE 'N'.                     
007600         88  WS-SP2-SCAN-DONE              VALUE 'Y'.                     
007700         88  WS-SP2-KEEP-SCANNING           VALUE 'N'.                    
007800                                                                          
007900*****************************************************************         
008000*    11/06/02 J SABOL -- TRACE FIELD, ALTERNATE NUMERIC VIEW OF *         
008100*    THE SCAN SUBSCRIPT FOR THE ABEND-AID DUMP FORMATTING       *         
008200*****************************************************************         
008300 01  WS-SP2-SUB-DISPLAY          PIC S9(05).                              
008400 01  WS-SP2-SUB-DISPLAY-R REDEFINES WS-SP2-SUB-DISPLAY.                   
008500     05  WS-SP2-SUB-SIGN         PIC X.                                   
008600     05  WS-SP2-SUB-DIGITS       PIC X(04).                               
008700                                                                          
008800*****************************************************************         
008900*    USER-ID KEY, ALTERNATE BYTE VIEW USED BY P10000 TO SKIP    *         
009000*    SPACE-HIGH (UNLOADED) TABLE ENTRIES ON A SHORT USER FILE   *         
009100*****************************************************************         
009200 01  WS-SP2-KEY-WORK             PIC X(10).                               
009300 01  WS-SP2-KEY-WORK-R REDEFINES WS-SP2-KEY-WORK.                         
009400     05  WS-SP2-KEY-FIRST-BYTE   PIC X(01).                               
009500     05  WS-SP2-KEY-REST         PIC X(09).                               
009600                                                                          
009700     EJECT                                                                
009800 LINKAGE SECTION.                                                         
009900                                                                          
010000     COPY OAEJNPM.                                                        
010100                                                                          
010200 01  LS-SP2-USER-COUNT           PIC S9(05) COMP-3.                       
010300                                                                          
010400     COPY OAEUSRI.                                                        
010500                                                                          
010600*****************************************************************         
010700*    P R O C E D U R E    D I V I S I O N                       *         
010800*****************************************************************         
010900                                                                          
011000 PROCEDURE DIVISION USING OAE-SP2-PARMS                                   
011100                           LS-SP2-USER-COUNT                              
011200                           OAE-USER-ENTRY-TABLE.                          
011300                                                                          
011400 P00000-MAINLINE.                                                         
011500                                                                          
011600     MOVE SPACES              TO OAE-SP2-COUNTRY OAE-SP2-SIGNUP.          
011700     SET OAE-SP2-NOT-MATCHED  TO TRUE.                                    
011800     SET WS-SP2-KEEP-SCANNING TO TRUE.                                    
011900     MOVE 1                   TO WS-SP2-SUB.                              
012000                                                                          
012100     IF LS-SP2-USER-COUNT = 0                                             
012200         GO TO P00000-EXIT.                                               
012300                                                                          
012400     PERFORM P10000-SCAN-USER-TABLE THRU P10000-EXIT                      
012500         UNTIL WS-SP2-SCAN-DONE.                                          
012600                                                                          
012700 P00000-EXIT.                                                             
012800     GOBACK.                                                              
012900                                                                          
013000*****************************************************************         
013100*    P10000 -- LINEAR SCAN OF THE USER TABLE FOR A KEY MATCH    *         
013200*****************************************************************         
013300 P10000-SCAN-USER-TABLE.                                                  
013400                                                                          
013500     MOVE OAE-USRT-USER-ID (WS-SP2-SUB) TO WS-SP2-KEY-WORK.               
013600     IF WS-SP2-KEY-FIRST-BYTE = HIGH-VALUE                                
013700         SET WS-SP2-SCAN-DONE TO TRUE                                     
013800         GO TO P10000-EXIT.                                               
013900                                                                          
014000     IF OAE-USRT-USER-ID (WS-SP2-SUB) = OAE-SP2-USER-ID                   
014100         MOVE OAE-USRT-COUNTRY (WS-SP2-SUB) TO OAE-SP2-COUNTRY            
014200         MOVE OAE-USRT-SIGNUP (WS-SP2-SUB)  TO OAE-SP2-SIGNUP             
014300         SET OAE-SP2-MATCHED                TO TRUE                       
014400         SET WS-SP2-SCAN-DONE                TO TRUE                      
014500         GO TO P10000-EXIT                                                
014600     END-IF.                                                              
014700                                                                          
014800     ADD 1 TO WS-SP2-SUB.                                                 
014900     MOVE WS-SP2-SUB TO WS-SP2-SUB-DISPLAY.                               
015000                                                                          
015100     IF WS-SP2-SUB > LS-SP2-USER-COUNT                                    
015200         SET WS-SP2-SCAN-DONE TO TRUE.                                    
015300                                                                          
015400 P10000-EXIT.                                                             
015500     EXIT.                                                                
