000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  OAESP1.                                                     
000300 AUTHOR. J SABOL.                                                         
000400 INSTALLATION. OAE PRODUCTION SYSTEMS.                                    
000500 DATE-WRITTEN. 09/03/92.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. OAE PRODUCTION -- AUTHORIZED MAINTENANCE ONLY.                 
000800*                                                                         
000900*****************************************************************         
001000*                 ORDER ANALYTICS EXTRACT (OAE)                 *         
001100*                       COMPUWARE CORPORATION                   *         
001200*                                                                *        
001300* PROGRAM :   OAESP1                                            *         
001400* TRANS   :   N/A                                               *         
001500* MAPSET  :   N/A                                               *         
001600*                                                                *        
001700* FUNCTION:   CALLED SUBROUTINE FOR THE ORDER ANALYTICS EXTRACT.*         
001800*             RECEIVES THE FULL IN-MEMORY TABLE OF NON-MISSING  *         
001900*             ORDER AMOUNTS BUILT BY THE CALLING PROGRAM'S      *         
002000*             FIRST PASS OVER ORDERIN.  SORTS THE TABLE IN      *         
002100*             PLACE, THEN CALCULATES THE 25TH AND 75TH          *         
002200*             PERCENTILES (FOR THE IQR OUTLIER BOUNDS) AND THE  *         
002300*             1ST AND 99TH PERCENTILES (FOR THE WINSOR CAPS) BY *         
002400*             LINEAR INTERPOLATION BETWEEN ORDER STATISTICS.    *         
002500*                                                                *        
002600* FILES   :   NONE -- TABLE IS PASSED BY REFERENCE              *         
002700*                                                                *        
002800* TRANSACTIONS GENERATED:                                       *         
002900*             NONE                                              *         
003000*                                                                *        
003100* PFKEYS  :   NONE                                              *         
003200*                                                                *        
003300*****************************************************************         
003400*             PROGRAM CHANGE LOG                                *         
003500*             -------------------                               *         
003600*                                                                *        
003700*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003800*  --------   --------------------  --------------------------  *         
003900*  09/03/92   J SABOL               INITIAL VERSION, REPLACES   *         
004000*                                   THE OLD SEQUENTIAL-FILE     *         
004100*                                   TOTALLING ROUTINE -- THIS   *         
004200*                                   SHOP'S PENDING-ORDER TOTAL  *         
004300*                                   CALCULATION NEVER NEEDED A  *         
004400*                                   SORT BEFORE; THIS ONE DOES. *         
004500*  02/17/95   J SABOL               STRAIGHT INSERTION SORT     *         
004600*                                   ADDED IN PLACE OF THE       *         
004700*                                   PRIOR UNSORTED SCAN --      *         
004800*                                   PERCENTILES REQUIRE ORDER   *         
004900*                                   STATISTICS.                 *         
005000*  07/08/97   P BARON               ADDED THE GENERIC           *         
005100*                                   P20000-CALC-PERCENTILE      *         
005200*                                   PARAGRAPH SO ALL FOUR       *         
005300*                                   PERCENTILES (Q1,Q3,P01,P99) *         
005400*                                   SHARE ONE INTERPOLATION     *         
005500*                                   ROUTINE INSTEAD OF FOUR     *         
005600*                                   COPIES.                     *         
005700*  01/21/99   S KING                Y2K REMEDIATION -- NO DATE  *         
005800*                                   FIELDS IN THIS PROGRAM;     *         
005900*                                   REVIEWED AND SIGNED OFF.    *         
006000*  06/11/02   C RAZUMICH             REQ#OAE-0233 -- ZERO       *         
006100*                                   NON-MISSING AMOUNTS NOW     *         
006200*                                   RETURNS ALL BOUNDS AS ZERO  *         
006300*                                   RATHER THAN ABENDING ON A   *         
006400*                                   DIVIDE BY ZERO.             *         
006500*                                                                *        
006600*****************************************************************         
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM.                                                  
007100 DATA DIVISION.                                                           
007200     EJECT                                                                
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500*****************************************************************         
007600*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS)                *         
007700*****************************************************************         
007800 77  WS-SP1-I                    PIC S9(5) COMP-3 VALUE 0.                
007900 77  WS-SP1-J                    PIC S9(5) COMP-3 VALUE 0.                
008000 77  WS-SP1-TEMP                 PIC S9(09)V99 COMP-3 VALUE 0.            
008100                                                                          
008200*****************************************************************         
008300*    GENERIC PERCENTILE-CALCULATION WORK FIELDS                 *         
008400*                                                                *        
008500*    h = (n - 1) * p + 1 ;  VALUE = x(FLOOR(h)) +                *        
008600*        (h - FLOOR(h)) * (x(FLOOR(h)+1) - x(FLOOR(h)))          *        
008700*****************************************************************         
008800 01  WS-PCT-WORK-AREA.                                                    
008900     05  WS-PCT-P                PIC 9(01)V9999 COMP-3 VALUE 0.           
009000     05  WS-PCT-H                PIC S9(05)V9999 COMP-3 VALUE 0.          
009100     05  WS-PCT-FLOOR            PIC S9(05)      COMP-3 VALUE 0.          
009200     05  WS-PCT-FRAC             PIC S9(05)V9999 COMP-3 VALUE 0.          
009300     05  WS-PCT-RESULT           PIC S9(09)V9999 COMP-3 VALUE 0.          
009400                                                                          
009500 01  WS-IQR-RANGE                PIC S9(09)V9999 COMP-3 VALUE 0.          
009600                                                                          
009700*****************************************************************         
009800*    TRACE LINE -- DISPLAYED WHEN A SORT TEMP GOES NEGATIVE ON  *         
009900*    A VALIDATED AMOUNT; ADDED AS A SAFETY NET, SEE CHANGE LOG. *         
010000*****************************************************************         
010100 01  WS-SP1-TEMP-DISPLAY         PIC S9(09)V99.                           
010200 01  WS-SP1-TEMP-DISPLAY-R REDEFINES WS-SP1-TEMP-DISPLAY.                 
010300     05  WS-SP1-TD-SIGN          PIC X.                                   
010400     05  WS-SP1-TD-DIGITS        PIC X(10).                               
010500                                                                          
010600*****************************************************************         
010700*    PERCENTILE LABEL TABLE -- KEPT IN STEP WITH THE FOUR       *         
010800*    MOVE .NNNN TO WS-PCT-P / PERFORM P20000 CALLS IN THE       *         
010900*    MAINLINE, USED ONLY ON THE TRACE DISPLAY IN P20000.        *         
011000*****************************************************************         
011100 01  WS-PCT-LABELS.                                                       
011200     05  FILLER                  PIC X(04) VALUE 'Q1  '.                  
011300     05  FILLER                  PIC X(04) VALUE 'Q3  '.                  
011400     05  FILLER                  PIC X(04) VALUE 'P01 '.                  
011500     05  FILLER                  PIC X(04) VALUE 'P99 '.                  
011600 01  WS-PCT-LABELS-R REDEFINES WS-PCT-LABELS.                             
011700     05  WS-PCT-LABEL            OCCURS 4 TIMES PIC X(04).                
011800                                                                          
011900 77  WS-PCT-LABEL-SUB            PIC S9(05) COMP-3 VALUE 1.               
012000                                                                          
012100*****************************************************************         
012200*    07/08/97 P BARON -- ALTERNATE BYTE VIEW OF THE LABEL        *        
012300*    SUBSCRIPT FOR THE ABEND-AID DUMP FORMATTING ON THE TRACE    *        
012400*    LINE BELOW IN P20000-CALC-PERCENTILE.                       *        
012500*****************************************************************         
012600 01  WS-PCT-SUB-DISPLAY          PIC S9(03).                              
012700 01  WS-PCT-SUB-DISPLAY-R REDEFINES WS-PCT-SUB-DISPLAY.                   
012800     05  WS-PCT-SUB-SIGN         PIC X.                                   
012900     05  WS-PCT-SUB-DIGITS       PIC X(02).                               
013000                                                                          
013100     EJECT                                                                
013200 LINKAGE SECTION.                                                         
013300                                                                          
013400     COPY OAEPCPM.                                                        
013500                                                                          
013600*****************************************************************         
013700*    P R O C E D U R E    D I V I S I O N                       *         
013800*****************************************************************         
013900                                                                          
014000 PROCEDURE DIVISION USING OAE-SP1-PARMS OAE-SP1-AMOUNT-TABLE.             
014100                                                                          
014200 P00000-MAINLINE.                                                         
014300                                                                          
014400     IF OAE-SP1-AMOUNT-COUNT = 0                                          
014500         MOVE ZERO TO OAE-SP1-Q1 OAE-SP1-Q3                               
014600                       OAE-SP1-IQR-LO OAE-SP1-IQR-HI                      
014700                       OAE-SP1-P01 OAE-SP1-P99                            
014800         MOVE '0000' TO OAE-SP1-RETURN-CODE                               
014900         GOBACK                                                           
015000     END-IF.                                                              
015100                                                                          
015200     PERFORM P10000-SORT-AMOUNTS THRU P10000-EXIT.                        
015300                                                                          
015400     MOVE 1                  TO WS-PCT-LABEL-SUB.                         
015500     MOVE .2500              TO WS-PCT-P.                                 
015600     PERFORM P20000-CALC-PERCENTILE THRU P20000-EXIT.                     
015700     MOVE WS-PCT-RESULT      TO OAE-SP1-Q1.                               
015800                                                                          
015900     MOVE 2                  TO WS-PCT-LABEL-SUB.                         
016000     MOVE .7500              TO WS-PCT-P.                                 
016100     PERFORM P20000-CALC-PERCENTILE THRU P20000-EXIT.                     
016200     MOVE WS-PCT-RESULT      TO OAE-SP1-Q3.                               
016300                                                                          
016400     MOVE 3                  TO WS-PCT-LABEL-SUB.                         
016500     MOVE .0100              TO WS-PCT-P.                                 
016600     PERFORM P20000-CALC-PERCENTILE THRU P20000-EXIT.                     
016700     MOVE WS-PCT-RESULT      TO OAE-SP1-P01.                              
016800                                                                          
016900     MOVE 4                  TO WS-PCT-LABEL-SUB.                         
017000     MOVE .9900              TO WS-PCT-P.                                 
017100     PERFORM P20000-CALC-PERCENTILE THRU P20000-EXIT.                     
017200     MOVE WS-PCT-RESULT      TO OAE-SP1-P99.                              
017300                                                                          
017400     COMPUTE WS-IQR-RANGE = OAE-SP1-Q3 - OAE-SP1-Q1.                      
017500     COMPUTE OAE-SP1-IQR-LO = OAE-SP1-Q1 - (1.5 * WS-IQR-RANGE).          
017600     COMPUTE OAE-SP1-IQR-HI = OAE-SP1-Q3 + (1.5 * WS-IQR-RANGE).          
017700                                                                          
017800     MOVE '0000'              TO OAE-SP1-RETURN-CODE.                     
017900                                                                          
018000     GOBACK.                                                              
018100                                                                          
018200*****************************************************************         
018300*    P10000 -- STRAIGHT INSERTION SORT OF THE AMOUNT TABLE      *         
018400*****************************************************************         
018500 P10000-SORT-AMOUNTS.                                                     
018600                                                                          
018700     PERFORM P10100-OUTER-LOOP THRU P10100-EXIT                           
018800         VARYING WS-SP1-I FROM 2 BY 1                                     
018900         UNTIL WS-SP1-I > OAE-SP1-AMOUNT-COUNT.                           
019000                                                                          
019100 P10000-EXIT.                                                             
019200     EXIT.                                                                
019300                                                                          
019400 P10100-OUTER-LOOP.                                                       
019500                                                                          
019600     MOVE OAE-SP1-AMOUNT (WS-SP1-I) TO WS-SP1-TEMP.                       
019700     MOVE WS-SP1-I                  TO WS-SP1-J.                          
019800                                                                          
019900*    06/11/02 C RAZUMICH -- TRACE A NEGATIVE SORT TEMP, SINCE A           
020000*    VALIDATED AMOUNT SHOULD NEVER GO NEGATIVE (SEE REQ#OAE-0233)         
020100     MOVE WS-SP1-TEMP TO WS-SP1-TEMP-DISPLAY.                             
020200     IF WS-SP1-TD-SIGN NOT = SPACE AND WS-SP1-TEMP < ZERO                 
020300         DISPLAY 'OAESP1 -- NEGATIVE AMOUNT IN SORT TABLE '               
020400                 WS-SP1-TEMP-DISPLAY                                      
020500     END-IF.                                                              
020600                                                                          
020700     PERFORM P10200-SHIFT-LOOP THRU P10200-EXIT                           
020800         UNTIL WS-SP1-J < 2                                               
020900         OR OAE-SP1-AMOUNT (WS-SP1-J - 1) NOT > WS-SP1-TEMP.              
021000                                                                          
021100     MOVE WS-SP1-TEMP TO OAE-SP1-AMOUNT (WS-SP1-J).                       
021200                                                                          
021300 P10100-EXIT.                                                             
021400     EXIT.                                                                
021500                                                                          
021600 P10200-SHIFT-LOOP.                                                       
021700                                                                          
021800     MOVE OAE-SP1-AMOUNT (WS-SP1-J - 1)                                   
021900                    TO OAE-SP1-AMOUNT (WS-SP1-J).                         
022000     SUBTRACT 1 FROM WS-SP1-J.                                            
022100                                                                          
022200 P10200-EXIT.                                                             
022300     EXIT.                                                                
022400                                                                          
022500*****************************************************************         
022600*    P20000 -- LINEAR-INTERPOLATION PERCENTILE, RANK h=(n-1)P+1 *         
022700*****************************************************************         
022800 P20000-CALC-PERCENTILE.                                                  
022900                                                                          
023000*    07/08/97 P BARON -- TRACE WHICH PERCENTILE IS RUNNING                
023100     MOVE WS-PCT-LABEL-SUB TO WS-PCT-SUB-DISPLAY.                         
023200     DISPLAY 'OAESP1 -- CALC ' WS-PCT-LABEL (WS-PCT-LABEL-SUB)            
023300             ' SUB ' WS-PCT-SUB-SIGN WS-PCT-SUB-DIGITS.                   
023400                                                                          
023500     COMPUTE WS-PCT-H =                                                   
023600             ((OAE-SP1-AMOUNT-COUNT - 1) * WS-PCT-P) + 1.                 
023700                                                                          
023800     COMPUTE WS-PCT-FLOOR = WS-PCT-H.                                     
023900     COMPUTE WS-PCT-FRAC  = WS-PCT-H - WS-PCT-FLOOR.                      
024000                                                                          
024100*    06/11/02 C RAZUMICH -- RANK FALLS ON OR PAST THE LAST ENTRY          
024200*    (CAN HAPPEN AT P=.9900 WITH A SHORT TABLE); TAKE THE LAST            
024300*    AMOUNT AS-IS AND SKIP THE INTERPOLATION, SAME AS THE OLD             
024400*    TOTAL-COST ROUTINE SKIPPED ITS ACCUMULATION ON END-OF-FILE.          
024500     IF WS-PCT-FLOOR >= OAE-SP1-AMOUNT-COUNT                              
024600         MOVE OAE-SP1-AMOUNT (OAE-SP1-AMOUNT-COUNT)                       
024700                                  TO WS-PCT-RESULT                        
024800         GO TO P20000-EXIT                                                
024900     END-IF.                                                              
025000                                                                          
025100     COMPUTE WS-PCT-RESULT =                                              
025200         OAE-SP1-AMOUNT (WS-PCT-FLOOR) +                                  
025300         (WS-PCT-FRAC *                                                   
025400           (OAE-SP1-AMOUNT (WS-PCT-FLOOR + 1) -                           
025500            OAE-SP1-AMOUNT (WS-PCT-FLOOR))).                              
025600                                                                          
025700 P20000-EXIT.                                                             
025800     EXIT.                                                                
025900                                                                          
