000100******************************************************************        
000200* ORDER ANALYTICS EXTRACT (OAE)                                  *        
000300*                                                                *        
000400* COMMON ABEND / VALIDATION MESSAGE WORK AREA, SHARED BY ALL     *        
000500* OAE BATCH PROGRAMS.  A FAIL-FAST VALIDATION (EMPTY FILE,       *        
000600* DUPLICATE USER KEY, NEGATIVE AMOUNT OR QUANTITY, POST-JOIN     *        
000700* ROW COUNT MISMATCH) DISPLAYS THIS BOXED MESSAGE AND ENDS THE   *        
000800* RUN WITH A NON-ZERO RETURN CODE.                               *        
000900******************************************************************        
001000                                                                          
001100 77  WS-OAE-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.        
001200                                                                          
001300                                                                          
001400 01  WS-OAE-ERROR-GENERAL.                                                
001500                                                                          
001600     05  WS-OAE-ERROR-TYPE       PIC X(04)       VALUE SPACES.            
001700         88  OAE-SCHEMA-ERROR                    VALUE 'SCHM'.            
001800         88  OAE-MISSING-ERROR                   VALUE 'MISS'.            
001900         88  OAE-RANGE-ERROR                     VALUE 'RNGE'.            
002000         88  OAE-KEY-ERROR                       VALUE 'KEY '.            
002100         88  OAE-JOIN-ERROR                      VALUE 'JOIN'.            
002200                                                                          
002300                                                                          
002400******************************************************************        
002500*    OAE FORMATTED ERROR LINES                                   *        
002600******************************************************************        
002700                                                                          
002800 01  WS-OAE-ERROR-AREA.                                                   
002900     05  WEA-ERROR-01            PIC X(80)       VALUE ALL '*'.           
003000     05  WEA-ERROR-02.                                                    
003100         10 FILLER               PIC X(01)       VALUE '*'.               
003200         10 FILLER               PIC X(78)       VALUE SPACES.            
003300         10 FILLER               PIC X(01)       VALUE '*'.               
003400     05  WEA-ERROR-03.                                                    
003500         10 FILLER               PIC X(01)       VALUE '*'.               
003600         10 FILLER               PIC X(78)       VALUE                    
003700         '        ORDER ANALYTICS EXTRACT (OAE) -- RUN ABENDED'.          
003800         10 FILLER               PIC X(01)       VALUE '*'.               
003900     05  WEA-ERROR-04.                                                    
004000         10 FILLER               PIC X(01)       VALUE '*'.               
004100         10 FILLER               PIC X(78)       VALUE SPACES.            
004200         10 FILLER               PIC X(01)       VALUE '*'.               
004300     05  WEA-ERROR-05            PIC X(80)       VALUE ALL '*'.           
004400     05  WEA-ERROR-06.                                                    
004500         10 FILLER               PIC X(01)       VALUE '*'.               
004600         10 FILLER               PIC X(78)       VALUE SPACES.            
004700         10 FILLER               PIC X(01)       VALUE '*'.               
004800     05  WEA-ERROR-07.                                                    
004900         10 FILLER               PIC X(01)       VALUE '*'.               
005000         10 WEA-ERROR-07-TEXT    PIC X(78)       VALUE SPACES.            
005100         10 FILLER               PIC X(01)       VALUE '*'.               
005200     05  WEA-ERROR-08.                                                    
005300         10 FILLER               PIC X(01)       VALUE '*'.               
005400         10 WEA-ERROR-08-TEXT    PIC X(78)       VALUE SPACES.            
005500         10 FILLER               PIC X(01)       VALUE '*'.               
005600     05  WEA-ERROR-09.                                                    
005700         10 FILLER               PIC X(01)       VALUE '*'.               
005800         10 FILLER               PIC X(78)       VALUE SPACES.            
005900         10 FILLER               PIC X(01)       VALUE '*'.               
006000     05  WEA-ERROR-10            PIC X(80)       VALUE ALL '*'.           
006100                                                                          
006200                                                                          
006300******************************************************************        
006400*    OAE VALIDATION ERROR DETAIL LINES                           *        
006500******************************************************************        
006600                                                                          
006700 01  WS-OAE-BATCH-ERROR-01.                                               
006800     05  FILLER                  PIC X(01)       VALUE SPACES.            
006900     05  FILLER                  PIC X(07)       VALUE 'ERROR: '.         
007000     05  FILLER                  PIC X(10)       VALUE                    
007100         'PROGRAM = '.                                                    
007200     05  WOBE-PROGRAM-ID         PIC X(08)       VALUE 'OAE000'.          
007300     05  FILLER                  PIC X(14)       VALUE                    
007400         ', PARAGRAPH = '.                                                
007500     05  WOBE-PARAGRAPH          PIC X(10)       VALUE SPACES.            
007600*                                                                         
007700 01  WS-OAE-BATCH-ERROR-02.                                               
007800     05  FILLER                  PIC X(08)       VALUE SPACES.            
007900     05  WOBE-MESSAGE            PIC X(39)       VALUE SPACES.            
008000     05  FILLER                  PIC X(16)       VALUE                    
008100         'RECORD NUMBER ='.                                               
008200     05  WOBE-RECORD-NUMBER      PIC X(07)       VALUE ZEROES.            
008300     05  FILLER                  PIC X(08)       VALUE SPACES.            
008400                                                                          
008500 01  WS-OAE-BATCH-ERROR-03.                                               
008600     05  FILLER                  PIC X(08)       VALUE SPACES.            
008700     05  FILLER                  PIC X(20)       VALUE                    
008800         'RECORD IS DISPLAYED'.                                           
008900     05  FILLER                  PIC X(05)       VALUE 'BELOW'.           
009000                                                                          
009100 01  WS-OAE-BATCH-ERROR-04.                                               
009200     05  FILLER              PIC X(10)   VALUE '----+----1'.              
009300     05  FILLER              PIC X(10)   VALUE '----+----2'.              
009400     05  FILLER              PIC X(10)   VALUE '----+----3'.              
009500     05  FILLER              PIC X(10)   VALUE '----+----4'.              
009600     05  FILLER              PIC X(10)   VALUE '----+----5'.              
009700     05  FILLER              PIC X(10)   VALUE '----+----6'.              
009800     05  FILLER              PIC X(10)   VALUE '----+----7'.              
009900     05  FILLER                  PIC X(05)       VALUE '  ...'.           
